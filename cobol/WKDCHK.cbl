000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WKDCHK.
000400 AUTHOR. R HOLLIS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/11/91.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  051191 RH   ORIGINAL - RETURNS THE DAY OF THE WEEK (1=SUNDAY   *
001200*              THRU 7=SATURDAY) FOR AN 8-BYTE CCYYMMDD DATE.      *
001300*              CALLED BY APPTEDIT TO KEEP THE SCHEDULING DESK     *
001400*              FROM BOOKING AN APPOINTMENT ON A DAY THE CLINIC    *
001500*              IS CLOSED.  NO INTRINSIC DATE FUNCTIONS ON THIS    *
001600*              COMPILER SO THE DAY IS COMPUTED WITH ZELLER'S      *
001700*              CONGRUENCE, INTEGER ARITHMETIC ONLY.               *
001800*  082694 KT   REQUEST 4990 - CENTURY BYTE WAS BEING TRUNCATED    *
001900*              ON A LEAP-YEAR DATE, FIXED THE JAN/FEB SHIFT.      *
002000*  110598 MM   Y2K REQUEST 5820 - CCYY WAS ALREADY 4-DIGIT ON     *
002100*              THIS PROGRAM WHEN WRITTEN, NO CENTURY WINDOW       *
002200*              NEEDED, SIGNED OFF.                                *
002300*  061203 KT   REQUEST 6604 - NEW SUBPROGRAM FOR THE APPOINTMENT  *
002400*              SYSTEM, ADAPTED FROM THE OLD SURGERY-SCHEDULE      *
002500*              WEEKDAY ROUTINE - SAME FORMULA, NEW LINKAGE.       *
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  W-MONTH                  PIC S9(4) COMP.
004300     05  W-YEAR                   PIC S9(4) COMP.
004400     05  W-CENTURY                PIC S9(4) COMP.
004500     05  W-CENT-YR                PIC S9(4) COMP.
004600     05  W-TERM-A                 PIC S9(4) COMP.
004700     05  W-TERM-B                 PIC S9(4) COMP.
004800     05  W-TERM-C                 PIC S9(4) COMP.
004900     05  W-H-VALUE                PIC S9(4) COMP.
005000     05  W-REMAINDER              PIC S9(4) COMP.
005100     05  FILLER                   PIC X(01).
005200
005300****** WORKING COPY OF THE INCOMING DATE - SEE THE THREE
005400****** REDEFINED VIEWS BELOW USED TO PICK APART CC/YY/MM/DD.
005500 01  W-DATE-WORK                  PIC 9(08).
005600
005700 01  W-DATE-CCYY-VIEW REDEFINES W-DATE-WORK.
005800     05  W-DATE-CC                PIC 9(02).
005900     05  W-DATE-YY                PIC 9(02).
006000     05  W-DATE-MM                PIC 9(02).
006100     05  W-DATE-DD                PIC 9(02).
006200
006300 01  W-DATE-CENTURY-VIEW REDEFINES W-DATE-WORK.
006400     05  W-DATE-CCYY              PIC 9(04).
006500     05  W-DATE-MMDD              PIC 9(04).
006600
006700 01  W-DATE-NUMERIC-VIEW REDEFINES W-DATE-WORK.
006800     05  W-DATE-ALL-DIGITS        PIC 9(08).
006900
007000 LINKAGE SECTION.
007100 01  WS-CCYYMMDD                  PIC 9(08).
007200 01  WS-DAY-NBR                   PIC 9(01).
007300 01  RETURN-CD                    PIC 9(04) COMP.
007400
007500 PROCEDURE DIVISION USING WS-CCYYMMDD, WS-DAY-NBR, RETURN-CD.
007600
007700 000-WKDCHK-MAIN.
007800     MOVE WS-CCYYMMDD TO W-DATE-WORK.
007900     MOVE W-DATE-CC TO W-CENTURY.
008000     MOVE W-DATE-YY TO W-CENT-YR.
008100     MOVE W-DATE-MM TO W-MONTH.
008200     IF W-MONTH < 3
008300         ADD 12 TO W-MONTH
008400         IF W-CENT-YR = ZERO
008500             SUBTRACT 1 FROM W-CENTURY
008600             MOVE 99 TO W-CENT-YR
008700         ELSE
008800             SUBTRACT 1 FROM W-CENT-YR
008900         END-IF
009000     END-IF.
009100
009200     PERFORM 100-ZELLER-CONGRUENCE.
009300
009400     MOVE W-H-VALUE TO WS-DAY-NBR.
009500     MOVE ZERO TO RETURN-CD.
009600     GOBACK.
009700
009800******************************************************************
009900*  100-ZELLER-CONGRUENCE                                         *
010000*  H = ( Q + FLOOR(13(M+1)/5) + K + FLOOR(K/4) + FLOOR(J/4)       *
010100*        - 2J ) MOD 7,  WHERE H=0 IS SATURDAY.  WE ADD 1 SO      *
010200*  WS-DAY-NBR COMES OUT 1=SUNDAY THRU 7=SATURDAY, THE WAY THE    *
010300*  SCHEDULING DESK NUMBERS THE WEEK.                             *
010400******************************************************************
010500 100-ZELLER-CONGRUENCE.
010600     COMPUTE W-TERM-A =
010700         (13 * (W-MONTH + 1)) / 5.
010800     COMPUTE W-TERM-B = W-CENT-YR / 4.
010900     COMPUTE W-TERM-C = W-CENTURY / 4.
011000
011100     COMPUTE W-H-VALUE =
011200         W-DATE-DD + W-TERM-A + W-CENT-YR + W-TERM-B
011300         + W-TERM-C - (2 * W-CENTURY).
011400
011500     DIVIDE W-H-VALUE BY 7 GIVING W-H-VALUE
011600         REMAINDER W-REMAINDER.
011700     IF W-REMAINDER < 0
011800         ADD 7 TO W-REMAINDER.
011900
012000     ADD 1 TO W-REMAINDER GIVING W-H-VALUE.
012100     IF W-H-VALUE > 7
012200         SUBTRACT 7 FROM W-H-VALUE.
012300 100-ZELLER-EXIT.
012400     EXIT.
