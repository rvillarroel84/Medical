000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APPTEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/11/88.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY APPOINTMENT-REQUEST FILE
001300*          PRODUCED BY THE SCHEDULING DESK'S ENTRY SCREENS.
001400*
001500*          IT CONTAINS ONE RECORD FOR EVERY NEW APPOINTMENT A
001600*          PATIENT OR DOCTOR'S OFFICE HAS ASKED TO BOOK.
001700*
001800*          THE PROGRAM EDITS EACH RECORD AGAINST THE SCHEDULING
001900*          RULES, CHECKS THE DOCTOR AND PATIENT AGAINST THE
002000*          MASTER FILES, CHECKS FOR A CONFLICTING APPOINTMENT ON
002100*          THE SAME DOCTOR, AND WRITES A "GOOD" APPOINTMENT TO
002200*          THE APPOINTMENT MASTER FILE.  ANYTHING THAT FAILS AN
002300*          EDIT IS WRITTEN TO THE REJECT REPORT WITH A REASON.
002400*
002500******************************************************************
002600*  CHANGE LOG                                                    *
002700*  021188 JS   ORIGINAL - ADAPTED FROM THE OLD DAILY-CHARGES      *
002800*              EDIT STEP FOR THE NEW APPOINTMENT SYSTEM.          *
002900*  071289 JS   ADDED THE DOCTOR/PATIENT MASTER LOOKUPS - THESE    *
003000*              WERE PREVIOUSLY DONE BY THE CICS FRONT END.        *
003100*  031492 TGD  REQUEST 3140 - ADDED THE SAME-DOCTOR OVERLAP       *
003200*              CHECK, SEE 500-CONFLICT-AND-HOURS-EDITS.           *
003300*  081492 AK   REQUEST 3390 - TIGHTENED THE APPOINTMENT DURATION  *
003400*              EDIT TO 15-480 MINUTES PER THE CLINIC DIRECTOR.    *
003500*  010399 JS   REQUEST 3810 - ADDED THE CLINIC WORKING-HOURS      *
003600*              EDIT AND THE WEEKDAY-ONLY EDIT (CALL WKDCHK).      *
003700*  110598 MM   Y2K REQUEST 5820 - WS-SYSTEM-DATE WINDOWED TO A    *
003800*              4-DIGIT CENTURY-YEAR, DATES ON THE TRANSACTION     *
003900*              FILE WERE ALREADY CCYYMMDD SO NO OTHER CHANGE.     *
004000*  061203 KT   REQUEST 6604 - DROPPED DIAG-CODE/DB2 EDIT, THE     *
004100*              APPOINTMENT SYSTEM DOES NOT PRICE PROCEDURES -     *
004200*              MASTER FILES CONVERTED FROM VSAM TO RELATIVE.      *
004300*  042904 TG   REQUEST 7115 - AUDIT OF THE SAME-DOCTOR OVERLAP    *
004400*              SCAN VS. APPTUPDT/APAVAIL TURNED UP THREE          *
004500*              DIFFERENT TESTS - RESTATED THE OVERLAP TEST HERE   *
004600*              TO MATCH ALL THREE STEPS.  ALSO GAVE DOCTOR-NOT-   *
004700*              FOUND/PATIENT-NOT-FOUND THEIR OWN CODES (R014/     *
004800*              R015) SO THEY NO LONGER SHARE R001/R002 WITH THE   *
004900*              MISSING-ID EDITS IN 300-FIELD-EDITS, DROPPED THE   *
005000*              DOCTOR-ACTIVE EDIT (NOT ONE OF THE CLINIC'S        *
005100*              SCHEDULING RULES), AND                             *
005200*              DEFAULTED A BLANK APPT-STATUS TO SCHEDULED, NOT    *
005300*              PENDING, ON CREATE.                                *
005400*  050604 TG   REQUEST 7212 - 500-CONFLICT-AND-HOURS-EDITS RAN    *
005500*              THE HOURS/WEEKDAY EDITS BEFORE THE OVERLAP SCAN -  *
005600*              A TRANSACTION FAILING BOTH CAME BACK R012/R013     *
005700*              INSTEAD OF R011.  REORDERED SO THE OVERLAP SCAN    *
005800*              RUNS FIRST, MATCHING THE VALIDATION ORDER USED     *
005900*              ELSEWHERE IN THIS STEP.                            *
006000*  050604 TG   REQUEST 7212 (CONT'D) - 300-FIELD-EDITS NEVER       *
006100*              CHECKED APPOINTMENT-TYPE OR CREATED-BY FOR A BLANK  *
006200*              VALUE, AND R005/R006 HAD BEEN BORROWED FOR THE      *
006300*              END-DATE/END-TIME FORMAT CHECKS INSTEAD.  ADDED     *
006400*              THE MISSING TYPE/CREATED-BY EDITS AS THE REAL       *
006500*              R005/R006, AND FOLDED THE END-DATE/END-TIME FORMAT  *
006600*              CHECK IN WITH THE START-DATE/START-TIME ONES UNDER  *
006700*              R003/R004 SO THE REASON CODES LINE UP WITH THE      *
006800*              CLINIC'S SCHEDULING RULES AGAIN.  ALSO SPLIT R009/  *
006900*              R010 INTO TWO SEPARATE UNDER/OVER-DURATION TESTS -  *
007000*              BOTH USED TO COME BACK AS R009.  842-READ-APPT WAS  *
007100*              STILL MOVING THE BARE START DATE INTO THE 12-DIGIT  *
007200*              DATE/TIME SLOT AND NEVER SET THE END DATE/TIME AT   *
007300*              ALL, SO AN APPOINTMENT ALREADY ON THE MASTER AT     *
007400*              THE START OF THE RUN COULD NOT BE CAUGHT BY THE     *
007500*              OVERLAP SCAN - FIXED TO SOURCE BOTH FROM APPT-      *
007600*              DATETIME-VIEW THE WAY APPTUPDT/APAVAIL ALREADY DO.  *
007700*              FINALLY, THE OVERLAP SCAN WAS TREATING A PENDING    *
007800*              OR COMPLETED ROW AS A CONFLICT TOO - NARROWED THE   *
007900*              SKIP TEST TO SCHEDULED ROWS ONLY, AS THE CLINIC     *
008000*              DIRECTOR INTENDED.                                  *
008100******************************************************************
008200*
008300*          INPUT FILE               -   APPTTXN
008400*
008500*          MASTER FILE  (RELATIVE)  -   APPTMSTR
008600*
008700*          DOCTOR TABLE (RELATIVE)  -   DOCTMSTR
008800*
008900*          PATIENT TABLE (RELATIVE) -   PATNMSTR
009000*
009100*          REJECT REPORT FILE       -   REJCTFIL
009200*
009300*          RUN-TOTALS HAND-OFF      -   RUNTOTL
009400*
009500*          DUMP FILE                -   SYSOUT
009600*
009700******************************************************************
009800 ENVIRONMENT DIVISION.
009900 CONFIGURATION SECTION.
010000 SOURCE-COMPUTER. IBM-390.
010100 OBJECT-COMPUTER. IBM-390.
010200 SPECIAL-NAMES.
010300     C01 IS TOP-OF-FORM.
010400
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700     SELECT SYSOUT
010800     ASSIGN TO UT-S-SYSOUT
010900       ORGANIZATION IS SEQUENTIAL.
011000
011100     SELECT APPOINTMENT-TXN-FILE
011200     ASSIGN TO UT-S-APPTTXN
011300       ORGANIZATION IS LINE SEQUENTIAL
011400       FILE STATUS IS TXN-STATUS.
011500
011600     SELECT REJECT-REPORT-FILE
011700     ASSIGN TO UT-S-REJCTFIL
011800       ORGANIZATION IS LINE SEQUENTIAL
011900       FILE STATUS IS OFCODE.
012000
012100     SELECT RUN-TOTALS-FILE
012200     ASSIGN TO UT-S-RUNTOTL
012300       ORGANIZATION IS LINE SEQUENTIAL
012400       FILE STATUS IS OFCODE.
012500
012600     SELECT APPOINTMENT-MASTER-FILE
012700            ASSIGN       TO APPTMSTR
012800            ORGANIZATION IS RELATIVE
012900            ACCESS MODE  IS DYNAMIC
013000            RELATIVE KEY IS WS-APPT-RRN
013100            FILE STATUS  IS APPT-MSTR-STATUS.
013200
013300     SELECT DOCTOR-MASTER-FILE
013400            ASSIGN       TO DOCTMSTR
013500            ORGANIZATION IS RELATIVE
013600            ACCESS MODE  IS SEQUENTIAL
013700            FILE STATUS  IS DOC-MSTR-STATUS.
013800
013900     SELECT PATIENT-MASTER-FILE
014000            ASSIGN       TO PATNMSTR
014100            ORGANIZATION IS RELATIVE
014200            ACCESS MODE  IS SEQUENTIAL
014300            FILE STATUS  IS PAT-MSTR-STATUS.
014400
014500 DATA DIVISION.
014600 FILE SECTION.
014700 FD  SYSOUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 132 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS SYSOUT-REC.
015300 01  SYSOUT-REC                  PIC X(132).
015400
015500****** THIS FILE IS PASSED IN FROM THE ON-LINE SCHEDULING SCREENS
015600****** IT CONSISTS OF ONE RECORD PER REQUESTED APPOINTMENT
015700 FD  APPOINTMENT-TXN-FILE
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 1189 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS APPOINTMENT-TXN-REC.
016300 01  APPOINTMENT-TXN-REC         PIC X(1189).
016400
016500****** REJECT REPORT - ONE LINE PER TRANSACTION THAT FAILS EDIT
016600 FD  REJECT-REPORT-FILE
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 140 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS REJECT-REPORT-REC.
017200 01  REJECT-REPORT-REC           PIC X(140).
017300
017400****** HAND-OFF FILE - PICKED UP BY RPTTOTL AT THE END OF THE RUN
017500 FD  RUN-TOTALS-FILE
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 77 CHARACTERS
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS RUN-TOTALS-OUT-REC.
018100 01  RUN-TOTALS-OUT-REC          PIC X(77).
018200
018300 FD  APPOINTMENT-MASTER-FILE
018400     RECORD CONTAINS 1200 CHARACTERS
018500     DATA RECORD IS APPT-MASTER-RECORD.
018600     COPY APPTREC.
018700
018800 FD  DOCTOR-MASTER-FILE
018900     RECORD CONTAINS 480 CHARACTERS
019000     DATA RECORD IS DOCTOR-MASTER-RECORD.
019100     COPY DOCTREC.
019200
019300 FD  PATIENT-MASTER-FILE
019400     RECORD CONTAINS 620 CHARACTERS
019500     DATA RECORD IS PATIENT-MASTER-RECORD.
019600     COPY PATNTREC.
019700
019800 WORKING-STORAGE SECTION.
019900
020000 01  FILE-STATUS-CODES.
020100     05  TXN-STATUS               PIC X(2).
020200         88  NO-MORE-TXN              VALUE "10".
020300     05  OFCODE                   PIC X(2).
020400         88  CODE-WRITE               VALUE SPACES.
020500     05  APPT-MSTR-STATUS         PIC X(2).
020600         88  APPT-WRITE-OK             VALUE "00".
020700     05  DOC-MSTR-STATUS          PIC X(2).
020800         88  DOC-AT-END                VALUE "10".
020900     05  PAT-MSTR-STATUS          PIC X(2).
021000         88  PAT-AT-END                VALUE "10".
021100
021200****** ONE RECORD OF THE APPOINTMENT-TXN-FILE, LAID OUT FIELD BY
021300****** FIELD SO EACH EDIT PARAGRAPH CAN GET AT ITS OWN FIELD.
021400 01  WS-APPT-TXN-REC.
021500     05  TX-APPT-ID               PIC X(36).
021600     05  TX-DOCTOR-ID             PIC X(36).
021700     05  TX-PATIENT-ID            PIC X(36).
021800     05  TX-START-DATE            PIC X(08).
021900     05  TX-START-TIME            PIC X(04).
022000     05  TX-END-DATE              PIC X(08).
022100     05  TX-END-TIME              PIC X(04).
022200     05  TX-APPT-TYPE             PIC X(12).
022300     05  TX-APPT-STATUS           PIC X(09).
022400     05  TX-NOTES                 PIC X(1000).
022500     05  TX-CREATED-BY            PIC X(36).
022600
022700****** NUMERIC VIEW OF THE DATE/TIME FIELDS ABOVE - ONLY VALID
022800****** ONCE 300-FIELD-EDITS HAS CONFIRMED THEY ARE NUMERIC.
022900 01  WS-TXN-NUMERIC-VIEW REDEFINES WS-APPT-TXN-REC.
023000     05  FILLER                   PIC X(108).
023100     05  TX-START-DATE-N          PIC 9(08).
023200     05  TX-START-TIME-N          PIC 9(04).
023300     05  TX-END-DATE-N            PIC 9(08).
023400     05  TX-END-TIME-N            PIC 9(04).
023500     05  FILLER                   PIC X(1057).
023600
023700 01  MISC-WS-FLDS.
023800     05  STR-LTH                  PIC S9(4) COMP VALUE ZERO.
023900     05  RETURN-CD                PIC S9(4) COMP VALUE ZERO.
024000     05  WS-SYSTEM-DATE-6         PIC 9(06).
024100     05  WS-SYSTEM-DATE-8         PIC 9(08).
024200     05  WS-SYSTEM-CENTURY        PIC 9(02).
024300     05  WS-DAY-OF-WEEK           PIC 9(01).
024400     05  WS-START-DTM             PIC 9(12) COMP-3.
024500     05  WS-END-DTM               PIC 9(12) COMP-3.
024600     05  WS-DURATION-MIN          PIC S9(7) COMP-3.
024700     05  WS-APPT-RRN              PIC S9(8) COMP.
024800     05  WS-HOURS-PART            PIC S9(4) COMP.
024900     05  WS-MINS-PART             PIC S9(4) COMP.
025000     05  WS-START-MOD             PIC S9(7) COMP-3.
025100     05  WS-END-MOD               PIC S9(7) COMP-3.
025200
025300 01  WS-SYSTEM-DATE-VIEW REDEFINES WS-SYSTEM-DATE-6.
025400     05  WS-SD-YY                 PIC 9(02).
025500     05  WS-SD-MM                 PIC 9(02).
025600     05  WS-SD-DD                 PIC 9(02).
025700
025800 01  FLAGS-AND-SWITCHES.
025900     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
026000         88  NO-MORE-DATA             VALUE "N".
026100     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
026200         88  RECORD-ERROR-FOUND       VALUE "Y".
026300         88  VALID-RECORD             VALUE "N".
026400     05  MORE-TABLE-ROWS          PIC X(01).
026500         88  NO-MORE-TABLE-ROWS       VALUE "N".
026600
026700 COPY REJCTREC.
026800
026900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027000     05  RECORDS-READ             PIC S9(7) COMP VALUE ZERO.
027100     05  RECORDS-ACCEPTED         PIC S9(7) COMP VALUE ZERO.
027200     05  RECORDS-IN-ERROR         PIC S9(7) COMP VALUE ZERO.
027300     05  ROW-SUB                  PIC S9(4) COMP.
027400
027500****** DOCTOR TABLE - LOADED FROM DOCTOR-MASTER-FILE AT 000-
027600****** HOUSEKEEPING TIME, SEARCHED BY 450-CROSS-FILE-EDITS.
027700 01  W01-DOCTOR-TABLE-CTL.
027800     05  DOC-TBL-COUNT            PIC S9(4) COMP VALUE ZERO.
027900     05  DOCTOR-TABLE OCCURS 1 TO 500 TIMES
028000             DEPENDING ON DOC-TBL-COUNT
028100             INDEXED BY DOC-IDX.
028200         10  DT-DOCTOR-ID         PIC X(36).
028300         10  DT-ACTIVE-FLAG       PIC X(01).
028400
028500****** PATIENT TABLE - LOADED FROM PATIENT-MASTER-FILE AT 000-
028600****** HOUSEKEEPING TIME, SEARCHED BY 450-CROSS-FILE-EDITS.
028700 01  W02-PATIENT-TABLE-CTL.
028800     05  PAT-TBL-COUNT            PIC S9(4) COMP VALUE ZERO.
028900     05  PATIENT-TABLE OCCURS 1 TO 5000 TIMES
029000             DEPENDING ON PAT-TBL-COUNT
029100             INDEXED BY PAT-IDX.
029200         10  PT-PATIENT-ID        PIC X(36).
029300
029400****** APPOINTMENT TABLE - EXISTING (NOT CANCELLED) APPOINTMENTS,
029500****** LOADED AT 000-HOUSEKEEPING TIME AND APPENDED TO AS EACH
029600****** NEW APPOINTMENT IS ACCEPTED SO LATER TRANSACTIONS IN THE
029700****** SAME RUN SEE IT.  DOUBLES AS THE RRN-ALLOCATION COUNTER.
029800 01  W03-APPT-TABLE-CTL.
029900     05  APPT-TBL-COUNT           PIC S9(8) COMP VALUE ZERO.
030000     05  APPOINTMENT-TABLE OCCURS 1 TO 5000 TIMES
030100             DEPENDING ON APPT-TBL-COUNT
030200             INDEXED BY APPT-IDX.
030300         10  AT-DOCTOR-ID         PIC X(36).
030400         10  AT-START-DTM         PIC 9(12).
030500         10  AT-END-DTM           PIC 9(12).
030600         10  AT-STATUS            PIC X(09).
030700
030800 COPY ABENDREC.
030900 COPY RUNTOTL.
031000
031100 PROCEDURE DIVISION.
031200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031300     PERFORM 100-MAINLINE THRU 100-EXIT
031400             UNTIL NO-MORE-DATA.
031500     PERFORM 999-CLEANUP THRU 999-EXIT.
031600     MOVE +0 TO RETURN-CODE.
031700     GOBACK.
031800
031900 000-HOUSEKEEPING.
032000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032100     DISPLAY "******** BEGIN JOB APPTEDIT ********".
032200     ACCEPT WS-SYSTEM-DATE-6 FROM DATE.
032300****** Y2K WINDOW - 00-49 IS 20XX, 50-99 IS 19XX (REQUEST 5820)
032400     IF WS-SD-YY < 50                                             110598MM
032500         MOVE 20 TO WS-SYSTEM-CENTURY                             110598MM
032600     ELSE                                                         110598MM
032700         MOVE 19 TO WS-SYSTEM-CENTURY.                            110598MM
032800     STRING WS-SYSTEM-CENTURY WS-SD-YY WS-SD-MM WS-SD-DD
032900         DELIMITED BY SIZE INTO WS-SYSTEM-DATE-8.
033000
033100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
033200                W09-RUN-TOTALS.
033300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033400     PERFORM 820-LOAD-DOCTOR-TABLE THRU 820-EXIT.
033500     PERFORM 830-LOAD-PATIENT-TABLE THRU 830-EXIT.
033600     PERFORM 840-LOAD-APPT-TABLE THRU 840-EXIT.
033700     PERFORM 900-READ-APPT-TXN THRU 900-EXIT.
033800     IF NO-MORE-DATA
033900         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
034000         GO TO 1000-ABEND-RTN.
034100 000-EXIT.
034200     EXIT.
034300
034400 100-MAINLINE.
034500     MOVE "100-MAINLINE" TO PARA-NAME.
034600     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
034700
034800     IF RECORD-ERROR-FOUND
034900         ADD +1 TO RECORDS-IN-ERROR
035000         PERFORM 710-WRITE-REJECT THRU 710-EXIT
035100     ELSE
035200         ADD +1 TO RECORDS-ACCEPTED
035300         PERFORM 700-WRITE-ACCEPT THRU 700-EXIT.
035400     PERFORM 900-READ-APPT-TXN THRU 900-EXIT.
035500 100-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900*  300-FIELD-EDITS - REQUIRED FIELD AND FORMAT CHECKS.  FIRST     *
036000*  FAILURE WINS - RULES R001 THRU R007 OF THE CLINIC DIRECTOR'S   *
036100*  SCHEDULING RULES.                                               *
036200******************************************************************
036300 300-FIELD-EDITS.
036400     MOVE "N" TO ERROR-FOUND-SW.
036500     MOVE "300-FIELD-EDITS" TO PARA-NAME.
036600
036700****** R001 - DOCTOR-ID REQUIRED
036800     IF TX-DOCTOR-ID = SPACES
036900        MOVE "R001" TO REJ-REASON-CODE
037000        MOVE "*** DOCTOR ID IS REQUIRED" TO REJ-REASON-TEXT
037100        MOVE "Y" TO ERROR-FOUND-SW
037200        GO TO 300-EXIT.
037300
037400****** R002 - PATIENT-ID REQUIRED
037500     IF TX-PATIENT-ID = SPACES
037600        MOVE "R002" TO REJ-REASON-CODE
037700        MOVE "*** PATIENT ID IS REQUIRED" TO REJ-REASON-TEXT
037800        MOVE "Y" TO ERROR-FOUND-SW
037900        GO TO 300-EXIT.
038000
038100****** R003 - START DATE/TIME REQUIRED AND NUMERIC CCYYMMDD/HHMM
038200     IF TX-START-DATE = SPACES
038300        OR TX-START-DATE NOT NUMERIC
038400        OR TX-START-TIME = SPACES
038500        OR TX-START-TIME NOT NUMERIC
038600        MOVE "R003" TO REJ-REASON-CODE
038700        MOVE "*** INVALID START DATE/TIME" TO REJ-REASON-TEXT
038800        MOVE "Y" TO ERROR-FOUND-SW
038900        GO TO 300-EXIT.
039000
039100****** R004 - END DATE/TIME REQUIRED AND NUMERIC CCYYMMDD/HHMM
039200     IF TX-END-DATE = SPACES
039300        OR TX-END-DATE NOT NUMERIC
039400        OR TX-END-TIME = SPACES
039500        OR TX-END-TIME NOT NUMERIC
039600        MOVE "R004" TO REJ-REASON-CODE
039700        MOVE "*** INVALID END DATE/TIME" TO REJ-REASON-TEXT
039800        MOVE "Y" TO ERROR-FOUND-SW
039900        GO TO 300-EXIT.
040000
040100****** R005 - APPOINTMENT TYPE REQUIRED
040200     IF TX-APPT-TYPE = SPACES
040300        MOVE "R005" TO REJ-REASON-CODE
040400        MOVE "*** APPOINTMENT TYPE IS REQUIRED" TO REJ-REASON-TEXT
040500        MOVE "Y" TO ERROR-FOUND-SW
040600        GO TO 300-EXIT.
040700
040800****** R006 - ID OF THE USER CREATING THE APPOINTMENT REQUIRED
040900     IF TX-CREATED-BY = SPACES
041000        MOVE "R006" TO REJ-REASON-CODE
041100        MOVE "*** CREATED-BY USER ID IS REQUIRED" TO REJ-REASON-TEXT
041200        MOVE "Y" TO ERROR-FOUND-SW
041300        GO TO 300-EXIT.
041400
041500     COMPUTE WS-START-DTM =
041600         (TX-START-DATE-N * 10000) + TX-START-TIME-N.
041700     COMPUTE WS-END-DTM =
041800         (TX-END-DATE-N * 10000) + TX-END-TIME-N.
041900
042000****** R007 - END MUST BE AFTER START                            031492TGD
042100     IF WS-END-DTM NOT > WS-START-DTM
042200        MOVE "R007" TO REJ-REASON-CODE
042300        MOVE "*** END TIME MUST BE AFTER START TIME" TO
042400            REJ-REASON-TEXT
042500        MOVE "Y" TO ERROR-FOUND-SW
042600        GO TO 300-EXIT.
042700
042800     IF VALID-RECORD
042900        PERFORM 400-NUMERIC-RANGE-EDITS THRU 400-EXIT.
043000 300-EXIT.
043100     EXIT.
043200
043300******************************************************************
043400*  400-NUMERIC-RANGE-EDITS - RULES R008 THRU R010: THE            *
043500*  APPOINTMENT MAY NOT START IN THE PAST, AND MUST RUN AT LEAST   *
043600*  15 MINUTES AND NO MORE THAN 480 MINUTES.                       *
043700******************************************************************
043800 400-NUMERIC-RANGE-EDITS.
043900     MOVE "400-NUMERIC-RANGE-EDITS" TO PARA-NAME.
044000
044100****** R008 - START DATE MAY NOT BE IN THE PAST
044200     IF TX-START-DATE-N < WS-SYSTEM-DATE-8
044300        MOVE "R008" TO REJ-REASON-CODE
044400        MOVE "*** START DATE IS IN THE PAST" TO REJ-REASON-TEXT
044500        MOVE "Y" TO ERROR-FOUND-SW
044600        GO TO 400-EXIT.
044700
044800****** DURATION IS COMPUTED WITHOUT AN INTRINSIC FUNCTION - THE
044900****** MINUTES-OF-DAY FOR EACH TIME ARE PULLED OUT BY DIVIDE.
045000     PERFORM 410-COMPUTE-DURATION THRU 410-EXIT.
045100
045200****** R009 - DURATION MAY NOT BE UNDER 15 MINUTES               081492AK
045300     IF WS-DURATION-MIN < 15
045400        MOVE "R009" TO REJ-REASON-CODE
045500        MOVE "*** DURATION MUST BE AT LEAST 15 MINUTES" TO
045600            REJ-REASON-TEXT
045700        MOVE "Y" TO ERROR-FOUND-SW
045800        GO TO 400-EXIT.
045900
046000****** R010 - DURATION MAY NOT BE OVER 480 MINUTES (8 HOURS)
046100     IF WS-DURATION-MIN > 480
046200        MOVE "R010" TO REJ-REASON-CODE
046300        MOVE "*** DURATION MAY NOT EXCEED 480 MINUTES" TO
046400            REJ-REASON-TEXT
046500        MOVE "Y" TO ERROR-FOUND-SW
046600        GO TO 400-EXIT.
046700
046800     IF VALID-RECORD
046900        PERFORM 450-CROSS-FILE-EDITS THRU 450-EXIT.
047000 400-EXIT.
047100     EXIT.
047200
047300******************************************************************
047400*  410-COMPUTE-DURATION - MINUTES BETWEEN START AND END, GIVEN   *
047500*  THE DAY-COUNT PART ALREADY FOLDED IN ABOVE.  HHMM IS SPLIT    *
047600*  INTO HOURS AND MINUTES WITH DIVIDE/REMAINDER, NOT A FUNCTION. *
047700******************************************************************
047800 410-COMPUTE-DURATION.
047900     DIVIDE TX-START-TIME-N BY 100 GIVING WS-HOURS-PART
048000         REMAINDER WS-MINS-PART.
048100     COMPUTE WS-START-MOD = (WS-HOURS-PART * 60) + WS-MINS-PART.
048200     DIVIDE TX-END-TIME-N BY 100 GIVING WS-HOURS-PART
048300         REMAINDER WS-MINS-PART.
048400     COMPUTE WS-END-MOD = (WS-HOURS-PART * 60) + WS-MINS-PART.
048500     COMPUTE WS-DURATION-MIN =
048600         ((TX-END-DATE-N - TX-START-DATE-N) * 1440)
048700         + WS-END-MOD - WS-START-MOD.
048800 410-EXIT.
048900     EXIT.
049000
049100******************************************************************
049200*  450-CROSS-FILE-EDITS - DOCTOR AND PATIENT MUST EXIST ON THE   *
049300*  MASTER TABLES LOADED AT 000-HOUSEKEEPING TIME.                *
049400******************************************************************
049500 450-CROSS-FILE-EDITS.
049600     MOVE "450-CROSS-FILE-EDITS" TO PARA-NAME.
049700     SET DOC-IDX TO 1.
049800****** R014 - DOCTOR NOT FOUND ON MASTER - OWN CODE, SEPARATE     042904TG
049900****** FROM R001 (DOCTOR ID MISSING) SO THE CONTROL-TOTALS-       042904TG
050000****** REPORT CAN TELL THE TWO APART.                             042904TG
050100     SEARCH DOCTOR-TABLE
050200         AT END
050300             MOVE "R014" TO REJ-REASON-CODE
050400             MOVE "*** DOCTOR NOT FOUND ON MASTER FILE" TO
050500                 REJ-REASON-TEXT
050600             MOVE "Y" TO ERROR-FOUND-SW
050700             GO TO 450-EXIT
050800         WHEN DT-DOCTOR-ID (DOC-IDX) = TX-DOCTOR-ID
050900             CONTINUE.
051000
051100     SET PAT-IDX TO 1.
051200****** R015 - PATIENT NOT FOUND ON MASTER - OWN CODE, SEPARATE    042904TG
051300****** FROM R002 (PATIENT ID MISSING) FOR THE SAME REASON.        042904TG
051400     SEARCH PATIENT-TABLE
051500         AT END
051600             MOVE "R015" TO REJ-REASON-CODE
051700             MOVE "*** PATIENT NOT FOUND ON MASTER FILE" TO
051800                 REJ-REASON-TEXT
051900             MOVE "Y" TO ERROR-FOUND-SW
052000             GO TO 450-EXIT
052100         WHEN PT-PATIENT-ID (PAT-IDX) = TX-PATIENT-ID
052200             CONTINUE.
052300
052400     IF VALID-RECORD
052500        PERFORM 500-CONFLICT-AND-HOURS-EDITS THRU 500-EXIT.
052600 450-EXIT.
052700     EXIT.
052800
052900******************************************************************
053000*  500-CONFLICT-AND-HOURS-EDITS - RULE R011 (NO OVERLAPPING       *
053100*  APPOINTMENT FOR THE SAME DOCTOR), RULE R012 (CLINIC WORKING    *
053200*  HOURS), RULE R013 (WEEKDAYS ONLY).                    010399JS *
053300******************************************************************
053400 500-CONFLICT-AND-HOURS-EDITS.
053500     MOVE "500-CONFLICT-AND-HOURS-EDITS" TO PARA-NAME.
053600
053700****** R011 - SAME-DOCTOR OVERLAP SCAN - RUNS FIRST, AHEAD OF     042904TG
053800****** THE HOURS/WEEKDAY EDITS, SO A TRANSACTION THAT FAILS       042904TG
053900****** MORE THAN ONE OF THESE RULES STILL COMES BACK WITH R011,   042904TG
054000****** MATCHING THE ORDER THE APPOINTMENT IS VALIDATED IN.        042904TG
054100     MOVE "Y" TO MORE-TABLE-ROWS.
054200     PERFORM 510-CHECK-OVERLAP THRU 510-EXIT
054300         VARYING ROW-SUB FROM 1 BY 1
054400         UNTIL NO-MORE-TABLE-ROWS OR ROW-SUB > APPT-TBL-COUNT.
054500     IF ERROR-FOUND-SW = "Y"
054600        GO TO 500-EXIT.
054700
054800****** R012 - APPOINTMENTS MUST FALL WITHIN 0800-1800
054900     IF TX-START-TIME-N < 0800 OR TX-END-TIME-N > 1800
055000        MOVE "R012" TO REJ-REASON-CODE
055100        MOVE "*** OUTSIDE CLINIC WORKING HOURS" TO REJ-REASON-TEXT
055200        MOVE "Y" TO ERROR-FOUND-SW
055300        GO TO 500-EXIT.
055400
055500****** R013 - NO WEEKEND APPOINTMENTS (1=SUNDAY, 7=SATURDAY)
055600     CALL "WKDCHK" USING TX-START-DATE-N, WS-DAY-OF-WEEK,         010399JS
055700                          RETURN-CD.
055800     IF WS-DAY-OF-WEEK = 1 OR WS-DAY-OF-WEEK = 7
055900        MOVE "R013" TO REJ-REASON-CODE
056000        MOVE "*** CLINIC IS CLOSED ON WEEKENDS" TO REJ-REASON-TEXT
056100        MOVE "Y" TO ERROR-FOUND-SW.
056200 500-EXIT.
056300     EXIT.
056400
056500 510-CHECK-OVERLAP.
056600     IF AT-DOCTOR-ID (ROW-SUB) NOT = TX-DOCTOR-ID
056700        GO TO 510-EXIT.
056800****** ONLY A SCHEDULED APPOINTMENT CAN BLOCK A NEW BOOKING -     050604TG
056900****** PENDING, COMPLETED, CANCELLED AND NO-SHOW ROWS DO NOT.
057000     IF AT-STATUS (ROW-SUB) NOT = "SCHEDULED"
057100        GO TO 510-EXIT.
057200
057300****** INCLUSIVE OVERLAP TEST - THE EXISTING ROW'S START OR END   042904TG
057400****** FALLS INSIDE THE CANDIDATE WINDOW, OR THE EXISTING ROW     042904TG
057500****** WHOLLY SPANS IT.  "INSIDE" INCLUDES THE ENDPOINTS SO A     042904TG
057600****** BACK-TO-BACK BOOKING (ONE STARTS THE INSTANT THE OTHER     042904TG
057700****** ENDS) STILL COUNTS AS A CONFLICT.                          042904TG
057800     IF (AT-START-DTM (ROW-SUB) >= WS-START-DTM
057900           AND AT-START-DTM (ROW-SUB) <= WS-END-DTM)
058000     OR (AT-END-DTM (ROW-SUB) >= WS-START-DTM
058100           AND AT-END-DTM (ROW-SUB) <= WS-END-DTM)
058200     OR (AT-START-DTM (ROW-SUB) <= WS-START-DTM
058300           AND AT-END-DTM (ROW-SUB) >= WS-END-DTM)
058400         MOVE "R011" TO REJ-REASON-CODE
058500         MOVE "*** DOCTOR ALREADY BOOKED FOR THAT TIME" TO
058600             REJ-REASON-TEXT
058700         MOVE "Y" TO ERROR-FOUND-SW
058800         MOVE "N" TO MORE-TABLE-ROWS.
058900 510-EXIT.
059000     EXIT.
059100
059200 700-WRITE-ACCEPT.
059300     MOVE "700-WRITE-ACCEPT" TO PARA-NAME.
059400     MOVE TX-APPT-ID       TO APPT-ID.
059500     MOVE TX-DOCTOR-ID     TO APPT-DOCTOR-ID.
059600     MOVE TX-PATIENT-ID    TO APPT-PATIENT-ID.
059700     MOVE TX-START-DATE-N  TO APPT-START-DATE.
059800     MOVE TX-START-TIME-N  TO APPT-START-TIME.
059900     MOVE TX-END-DATE-N    TO APPT-END-DATE.
060000     MOVE TX-END-TIME-N    TO APPT-END-TIME.
060100     MOVE TX-APPT-TYPE     TO APPT-TYPE.
060200     MOVE TX-NOTES         TO APPT-NOTES.
060300     MOVE TX-CREATED-BY    TO APPT-CREATED-BY.
060400     IF TX-APPT-STATUS = SPACES
060500         MOVE "SCHEDULED" TO APPT-STATUS
060600     ELSE
060700         MOVE TX-APPT-STATUS TO APPT-STATUS.
060800
060900     ADD 1 TO APPT-TBL-COUNT.
061000     MOVE APPT-TBL-COUNT TO WS-APPT-RRN.
061100     WRITE APPT-MASTER-RECORD
061200         INVALID KEY
061300             MOVE "*** APPOINTMENT MASTER WRITE FAILED" TO
061400                 ABEND-REASON
061500             GO TO 1000-ABEND-RTN.
061600
061700     MOVE APPT-DOCTOR-ID  TO AT-DOCTOR-ID (APPT-TBL-COUNT).
061800     MOVE WS-START-DTM    TO AT-START-DTM (APPT-TBL-COUNT).
061900     MOVE WS-END-DTM      TO AT-END-DTM (APPT-TBL-COUNT).
062000     MOVE APPT-STATUS     TO AT-STATUS (APPT-TBL-COUNT).
062100 700-EXIT.
062200     EXIT.
062300
062400 710-WRITE-REJECT.
062500     MOVE "710-WRITE-REJECT" TO PARA-NAME.
062600     MOVE TX-APPT-ID TO REJ-TXN-ID.
062700     MOVE "APPOINTMENT" TO REJ-TXN-TYPE.
062800     MOVE REJECT-RECORD TO REJECT-REPORT-REC.
062900     WRITE REJECT-REPORT-REC.
063000     ADD 1 TO CT-APPT-REJECTED.
063100     PERFORM 715-CLASSIFY-REJECT THRU 715-EXIT.
063200 710-EXIT.
063300     EXIT.
063400
063500****** BUCKETS REJ-REASON-CODE INTO THE FOUR REJECT-REASON        042904TG
063600****** COLUMNS THE CONTROL-TOTALS-REPORT PRINTS - VALIDATION      042904TG
063700****** (R001-R010), CONFLICT (R011), HOURS-DAY (R012/R013) AND    042904TG
063800****** DOCTOR/PATIENT NOT FOUND (R014/R015).                      042904TG
063900 715-CLASSIFY-REJECT.
064000     MOVE "715-CLASSIFY-REJECT" TO PARA-NAME.
064100     IF REJ-REASON-CODE = "R011"
064200         ADD 1 TO CT-REJ-CONFLICT
064300     ELSE
064400     IF REJ-REASON-CODE = "R012" OR REJ-REASON-CODE = "R013"
064500         ADD 1 TO CT-REJ-HOURS-DAY
064600     ELSE
064700     IF REJ-REASON-CODE = "R014" OR REJ-REASON-CODE = "R015"
064800         ADD 1 TO CT-REJ-NOTFOUND
064900     ELSE
065000         ADD 1 TO CT-REJ-VALIDATION.
065100 715-EXIT.
065200     EXIT.
065300
065400 800-OPEN-FILES.
065500     MOVE "800-OPEN-FILES" TO PARA-NAME.
065600     OPEN INPUT APPOINTMENT-TXN-FILE.
065700     OPEN INPUT DOCTOR-MASTER-FILE.
065800     OPEN INPUT PATIENT-MASTER-FILE.
065900     OPEN OUTPUT SYSOUT.
066000     OPEN OUTPUT REJECT-REPORT-FILE.
066100     OPEN OUTPUT RUN-TOTALS-FILE.
066200     OPEN I-O APPOINTMENT-MASTER-FILE.
066300 800-EXIT.
066400     EXIT.
066500
066600 820-LOAD-DOCTOR-TABLE.
066700     MOVE "820-LOAD-DOCTOR-TABLE" TO PARA-NAME.
066800     PERFORM 822-READ-DOCTOR THRU 822-EXIT
066900         UNTIL DOC-AT-END OR DOC-TBL-COUNT = 500.
067000 820-EXIT.
067100     EXIT.
067200
067300 822-READ-DOCTOR.
067400     READ DOCTOR-MASTER-FILE NEXT RECORD
067500         AT END
067600             MOVE "10" TO DOC-MSTR-STATUS
067700             GO TO 822-EXIT.
067800     ADD 1 TO DOC-TBL-COUNT.
067900     MOVE DOC-DOCTOR-ID   TO DT-DOCTOR-ID (DOC-TBL-COUNT).
068000     MOVE DOC-ACTIVE-FLAG TO DT-ACTIVE-FLAG (DOC-TBL-COUNT).
068100 822-EXIT.
068200     EXIT.
068300
068400 830-LOAD-PATIENT-TABLE.
068500     MOVE "830-LOAD-PATIENT-TABLE" TO PARA-NAME.
068600     PERFORM 832-READ-PATIENT THRU 832-EXIT
068700         UNTIL PAT-AT-END OR PAT-TBL-COUNT = 5000.
068800 830-EXIT.
068900     EXIT.
069000
069100 832-READ-PATIENT.
069200     READ PATIENT-MASTER-FILE NEXT RECORD
069300         AT END
069400             MOVE "10" TO PAT-MSTR-STATUS
069500             GO TO 832-EXIT.
069600     ADD 1 TO PAT-TBL-COUNT.
069700     MOVE PAT-PATIENT-ID TO PT-PATIENT-ID (PAT-TBL-COUNT).
069800 832-EXIT.
069900     EXIT.
070000
070100 840-LOAD-APPT-TABLE.
070200     MOVE "840-LOAD-APPT-TABLE" TO PARA-NAME.
070300     PERFORM 842-READ-APPT THRU 842-EXIT
070400         UNTIL APPT-MSTR-STATUS = "10" OR APPT-TBL-COUNT = 5000.
070500     MOVE SPACES TO APPT-MSTR-STATUS.
070600 840-EXIT.
070700     EXIT.
070800
070900 842-READ-APPT.
071000     READ APPOINTMENT-MASTER-FILE NEXT RECORD
071100         AT END
071200             MOVE "10" TO APPT-MSTR-STATUS
071300             GO TO 842-EXIT.
071400     ADD 1 TO APPT-TBL-COUNT.
071500     MOVE APPT-DOCTOR-ID TO AT-DOCTOR-ID (APPT-TBL-COUNT).
071600     MOVE APPT-START-DTM TO AT-START-DTM (APPT-TBL-COUNT).
071700     MOVE APPT-END-DTM   TO AT-END-DTM (APPT-TBL-COUNT).
071800     MOVE APPT-STATUS TO AT-STATUS (APPT-TBL-COUNT).
071900 842-EXIT.
072000     EXIT.
072100
072200 850-CLOSE-FILES.
072300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
072400     CLOSE APPOINTMENT-TXN-FILE, DOCTOR-MASTER-FILE,
072500           PATIENT-MASTER-FILE, APPOINTMENT-MASTER-FILE,
072600           REJECT-REPORT-FILE, RUN-TOTALS-FILE, SYSOUT.
072700 850-EXIT.
072800     EXIT.
072900
073000 900-READ-APPT-TXN.
073100     READ APPOINTMENT-TXN-FILE INTO WS-APPT-TXN-REC
073200         AT END MOVE "N" TO MORE-DATA-SW
073300         GO TO 900-EXIT
073400     END-READ.
073500     MOVE "N" TO ERROR-FOUND-SW.
073600     ADD 1 TO RECORDS-READ.
073700 900-EXIT.
073800     EXIT.
073900
074000 999-CLEANUP.
074100     MOVE "999-CLEANUP" TO PARA-NAME.
074200     MOVE "APPTEDIT" TO RT-SOURCE-PGM.
074300     MOVE RECORDS-READ     TO RT-TXN-READ.
074400     MOVE RECORDS-ACCEPTED TO RT-TXN-ACCEPTED.
074500     MOVE RECORDS-IN-ERROR TO RT-TXN-REJECTED.
074600     MOVE CT-REJ-VALIDATION TO RT-REJ-VALIDATION.
074700     MOVE CT-REJ-CONFLICT   TO RT-REJ-CONFLICT.
074800     MOVE CT-REJ-HOURS-DAY  TO RT-REJ-HOURS-DAY.
074900     MOVE CT-REJ-NOTFOUND   TO RT-REJ-NOTFOUND.
075000     MOVE RUN-TOTALS-RECORD TO RUN-TOTALS-OUT-REC.
075100     WRITE RUN-TOTALS-OUT-REC.
075200
075300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075400
075500     DISPLAY "** TRANSACTIONS READ **".
075600     DISPLAY RECORDS-READ.
075700     DISPLAY "** APPOINTMENTS ACCEPTED **".
075800     DISPLAY RECORDS-ACCEPTED.
075900     DISPLAY "** TRANSACTIONS REJECTED **".
076000     DISPLAY RECORDS-IN-ERROR.
076100     DISPLAY "******** NORMAL END OF JOB APPTEDIT ********".
076200 999-EXIT.
076300     EXIT.
076400
076500 1000-ABEND-RTN.
076600     WRITE SYSOUT-REC FROM ABEND-REC.
076700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076800     DISPLAY "*** ABNORMAL END OF JOB - APPTEDIT ***" UPON
076900         CONSOLE.
077000     DIVIDE ZERO-VAL INTO ONE-VAL.
