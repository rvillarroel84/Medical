000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/09/88.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES CHANGE-OF-ADDRESS, CHANGE-OF-
001300*          PHONE AND CORRECTED-NAME MAINTENANCE AGAINST THE
001400*          PATIENT MASTER.  ONE TRANSACTION IS READ PER PATIENT
001500*          BEING MAINTAINED.  A TRANSACTION FOR A PATIENT NOT ON
001600*          THE MASTER IS A PROBLEM, NOT AN ABEND - IT IS WRITTEN
001700*          TO SYSOUT AND THE RUN CONTINUES, THE SAME WAY THE OLD
001800*          TREATMENT-UPDATE STEP HANDLED AN UNKNOWN PATIENT KEY.
001900*
002000******************************************************************
002100*  CHANGE LOG                                                    *
002200*  030988 JS   ORIGINAL - ADAPTED FROM TRMTUPDT.                  *
002300*  091289 TGD  REQUEST 0587 - RE-VALIDATES NAME FIELDS THROUGH    *
002400*              STRLTH BEFORE THE REWRITE, MATCHES PATEDIT.        *
002500*  042692 AK   REQUEST 4472 - E-MAIL AND PHONE NOW RE-CHECKED     *
002600*              THROUGH FMTCHK ON EVERY MAINTENANCE TRANSACTION.   *
002700*  110598 MM   Y2K REQUEST 5820 - NO DATE-COMPARE LOGIC OF ITS    *
002800*              OWN, SIGNED OFF WITHOUT CHANGE.                    *
002900*  061203 KT   REQUEST 6604 - MASTER FILE CONVERTED FROM VSAM TO  *
003000*              RELATIVE, PATIENT-ID LOOKUP NOW A TABLE SEARCH.    *
003100*  050604 TG   REQUEST 7212 - THE MAINTENANCE RECORD HAD NO       *
003200*              USER-ID FIELD AND 300-FIELD-EDITS NEVER CHECKED    *
003300*              RULE P005 (USER ID REQUIRED).  ADDED PM-USER-ID    *
003400*              TO THE MAINTENANCE RECORD AND THE P005 EDIT, AND   *
003500*              RENUMBERED THE E-MAIL/PHONE FORMAT CHECKS FROM     *
003600*              P004/P005 TO THEIR CORRECT CODES, P006/P007.       *
003700*  050604 TG   REQUEST 7212 (CONT'D) - ADDED A LAST-NAME-FIRST     *
003800*              VIEW OF THE REWRITTEN RECORD AND A CONFIRMATION    *
003900*              LINE ON THE CONSOLE LOG AFTER EVERY SUCCESSFUL      *
004000*              REWRITE, MATCHING THE REST OF THE SHOP'S JOBS.      *
004100******************************************************************
004200*
004300*          MAINTENANCE TXN FILE     -   PATNMTXN
004400*
004500*          PATIENT MASTER (REL.)    -   PATNMSTR
004600*
004700*          DUMP FILE                -   SYSOUT
004800*
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT PATIENT-MAINT-TXN-FILE
006400     ASSIGN TO UT-S-PATNMTXN
006500       ORGANIZATION IS LINE SEQUENTIAL
006600       FILE STATUS IS IFCODE.
006700
006800     SELECT PATIENT-MASTER-FILE
006900            ASSIGN       TO PATNMSTR
007000            ORGANIZATION IS RELATIVE
007100            ACCESS MODE  IS DYNAMIC
007200            RELATIVE KEY IS WS-PAT-RRN
007300            FILE STATUS  IS PAT-MSTR-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 132 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC                  PIC X(132).
008400
008500****** ONE RECORD PER CHANGE-OF-ADDRESS/PHONE/NAME REQUEST FROM
008600****** THE PATIENT PORTAL'S OVERNIGHT EXTRACT.
008700 FD  PATIENT-MAINT-TXN-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 592 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS PATIENT-MAINT-REC.
009300 01  PATIENT-MAINT-REC           PIC X(592).
009400
009500 FD  PATIENT-MASTER-FILE
009600     RECORD CONTAINS 620 CHARACTERS
009700     DATA RECORD IS PATIENT-MASTER-RECORD.
009800     COPY PATNTREC.
009900
010000****** NAME-ORDER VIEW OF THE JUST-REWRITTEN RECORD - USED ONLY   050604TG
010100****** TO PUT THE PATIENT'S NAME ON THE OPERATOR CONFIRMATION
010200****** LOG IN 400-APPLY-UPDATE, LAST NAME FIRST THE WAY THE
010300****** REST OF THE SHOP'S CONSOLE LOGS READ.
010400 01  PATIENT-CONFIRM-VIEW REDEFINES PATIENT-MASTER-RECORD.
010500     05  PCV-PATIENT-ID           PIC X(36).
010600     05  PCV-USER-ID              PIC X(36).
010700     05  PCV-LAST-NAME            PIC X(50).
010800     05  PCV-FIRST-NAME           PIC X(50).
010900     05  FILLER                   PIC X(448).
011000
011100 WORKING-STORAGE SECTION.
011200
011300 01  FILE-STATUS-CODES.
011400     05  IFCODE                   PIC X(2).
011500         88  NO-MORE-DATA              VALUE "10".
011600     05  PAT-MSTR-STATUS          PIC X(2).
011700         88  PAT-RECORD-FOUND          VALUE "00".
011800         88  PAT-AT-END                VALUE "10".
011900
012000 01  WS-MAINT-REC.
012100     05  PM-PATIENT-ID            PIC X(36).
012200     05  PM-USER-ID               PIC X(36).
012300     05  PM-FIRST-NAME            PIC X(50).
012400     05  PM-LAST-NAME             PIC X(50).
012500     05  PM-EMAIL                 PIC X(100).
012600     05  PM-PHONE                 PIC X(20).
012700     05  PM-ADDRESS               PIC X(200).
012800     05  PM-EMERGENCY-CONTACT     PIC X(100).
012900
013000*NAME VIEW - USED ONLY TO PUT THE PATIENT'S LAST NAME ON THE
013100*NOT-FOUND SYSOUT DUMP SO THE OPERATOR HAS SOMETHING TO GO ON
013200*BESIDES THE RAW GUID IN PM-PATIENT-ID.
013300 01  PM-NAME-VIEW REDEFINES WS-MAINT-REC.
013400     05  FILLER                   PIC X(72).
013500     05  NV-FIRST-NAME            PIC X(50).
013600     05  NV-LAST-NAME             PIC X(50).
013700     05  FILLER                   PIC X(420).
013800
013900 01  WS-SYSTEM-DATE-6                PIC 9(06).
014000
014100*SPLIT-OUT VIEW OF THE RUN DATE FOR THE OPERATOR-LOG DISPLAY IN
014200*000-HOUSEKEEPING.  NO DATE-COMPARE LOGIC HANGS OFF OF THIS.
014300 01  WS-SYSTEM-DATE-VIEW REDEFINES WS-SYSTEM-DATE-6.
014400     05  WS-SD-YY                  PIC 9(02).
014500     05  WS-SD-MM                  PIC 9(02).
014600     05  WS-SD-DD                  PIC 9(02).
014700
014800 01  MISC-WS-FLDS.
014900     05  STR-LTH                  PIC S9(4) COMP.
015000     05  RETURN-CD                PIC S9(4) COMP VALUE ZERO.
015100     05  WS-PAT-RRN               PIC S9(8) COMP.
015200     05  WS-FMT-CHECK-REC.
015300         10  FMT-TYPE-SW          PIC X(01).
015400             88  CHECK-EMAIL          VALUE "E".
015500             88  CHECK-PHONE          VALUE "P".
015600         10  FMT-INPUT-TEXT       PIC X(100).
015700         10  FMT-VALID-SW         PIC X(01).
015800             88  FMT-IS-VALID         VALUE "Y".
015900             88  FMT-IS-INVALID       VALUE "N".
016000
016100 01  FLAGS-AND-SWITCHES.
016200     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
016300         88  RECORD-ERROR-FOUND       VALUE "Y".
016400         88  VALID-RECORD             VALUE "N".
016500     05  WS-FOUND-SW              PIC X(01) VALUE "N".
016600         88  PATIENT-FOUND-IN-TABLE   VALUE "Y".
016700
016800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016900     05  RECORDS-READ             PIC S9(7) COMP VALUE ZERO.
017000     05  RECORDS-UPDATED          PIC S9(7) COMP VALUE ZERO.
017100     05  RECORDS-IN-ERROR         PIC S9(7) COMP VALUE ZERO.
017200     05  RECORDS-NOT-FOUND        PIC S9(7) COMP VALUE ZERO.
017300
017400****** PATIENT-ID / RRN LOOKUP TABLE - LOADED FROM THE MASTER AT
017500****** START OF RUN.  PT-RRN LETS US GO STRAIGHT TO THE MASTER
017600****** RECORD ONCE A MATCH IS FOUND.
017700 01  W02-PATIENT-TABLE-CTL.
017800     05  PAT-TBL-COUNT            PIC S9(8) COMP VALUE ZERO.
017900     05  PATIENT-TABLE OCCURS 1 TO 5000 TIMES
018000             DEPENDING ON PAT-TBL-COUNT
018100             INDEXED BY PAT-IDX.
018200         10  PT-PATIENT-ID        PIC X(36).
018300         10  PT-RRN               PIC S9(8) COMP.
018400
018500 COPY ABENDREC.
018600
018700 PROCEDURE DIVISION.
018800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018900     PERFORM 100-MAINLINE THRU 100-EXIT
019000             UNTIL NO-MORE-DATA.
019100     PERFORM 900-CLEANUP THRU 900-EXIT.
019200     MOVE ZERO TO RETURN-CODE.
019300     GOBACK.
019400
019500 000-HOUSEKEEPING.
019600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019700     DISPLAY "******** BEGIN JOB PATUPDT ********".
019800     ACCEPT WS-SYSTEM-DATE-6 FROM DATE.
019900     DISPLAY "RUN DATE: " WS-SD-MM "/" WS-SD-DD "/" WS-SD-YY.
020000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020200     PERFORM 830-LOAD-PATIENT-TABLE THRU 830-EXIT.
020300     PERFORM 900-READ-MAINT-TXN THRU 900-EXIT.
020400     IF NO-MORE-DATA
020500         MOVE "EMPTY PATIENT MAINT FILE" TO ABEND-REASON
020600         GO TO 1000-ABEND-RTN.
020700 000-EXIT.
020800     EXIT.
020900
021000 100-MAINLINE.
021100     MOVE "100-MAINLINE" TO PARA-NAME.
021200     PERFORM 200-FIND-PATIENT THRU 200-EXIT.
021300
021400     IF PATIENT-FOUND-IN-TABLE
021500         MOVE "N" TO ERROR-FOUND-SW
021600         PERFORM 300-FIELD-EDITS THRU 300-EXIT
021700         IF VALID-RECORD
021800             PERFORM 400-APPLY-UPDATE THRU 400-EXIT
021900             ADD 1 TO RECORDS-UPDATED
022000         ELSE
022100             ADD 1 TO RECORDS-IN-ERROR
022200             MOVE PM-PATIENT-ID TO ACTUAL-VAL
022300             WRITE SYSOUT-REC FROM ABEND-REC
022400     ELSE
022500         ADD 1 TO RECORDS-NOT-FOUND
022600         MOVE "*** PATIENT NOT FOUND FOR MAINTENANCE" TO
022700             ABEND-REASON
022800         MOVE PM-PATIENT-ID TO ACTUAL-VAL
022900         MOVE NV-LAST-NAME TO EXPECTED-VAL
023000         WRITE SYSOUT-REC FROM ABEND-REC.
023100
023200     PERFORM 900-READ-MAINT-TXN THRU 900-EXIT.
023300 100-EXIT.
023400     EXIT.
023500
023600 200-FIND-PATIENT.
023700     MOVE "200-FIND-PATIENT" TO PARA-NAME.
023800     MOVE "N" TO WS-FOUND-SW.
023900     SET PAT-IDX TO 1.
024000     SEARCH PATIENT-TABLE
024100         AT END
024200             GO TO 200-EXIT
024300         WHEN PT-PATIENT-ID (PAT-IDX) = PM-PATIENT-ID
024400             MOVE "Y" TO WS-FOUND-SW
024500             MOVE PT-RRN (PAT-IDX) TO WS-PAT-RRN.
024600 200-EXIT.
024700     EXIT.
024800
024900******************************************************************
025000*  300-FIELD-EDITS - RULES P001, P002, P005, P006 AND P007.       *
025100*  P006/P007 ARE SKIPPED WHEN THE INCOMING FIELD IS BLANK - THE   *
025200*  PORTAL SENDS SPACES FOR ANY FIELD THE PATIENT LEFT UNCHANGED.  *
025300*  050604 TG - REQUEST 7212 - ADDED THE P005 USER-ID CHECK, WHICH *
025400*              THIS PARAGRAPH NEVER HAD, AND RENUMBERED THE       *
025500*              E-MAIL/PHONE FORMAT CHECKS FROM P004/P005 TO       *
025600*              P006/P007 - P004 AND P005 ARE THE DUPLICATE-EMAIL  *
025700*              AND USER-ID RULES, NOT FORMAT CHECKS.              *
025800******************************************************************
025900 300-FIELD-EDITS.
026000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
026100
026200****** P001 - FIRST NAME REQUIRED.
026300     CALL "STRLTH" USING PM-FIRST-NAME, STR-LTH.                  091289TG
026400     IF STR-LTH = ZERO
026500        MOVE "*** P001 FIRST NAME IS REQUIRED" TO ABEND-REASON
026600        MOVE "Y" TO ERROR-FOUND-SW
026700        GO TO 300-EXIT.
026800
026900****** P002 - LAST NAME REQUIRED.
027000     CALL "STRLTH" USING PM-LAST-NAME, STR-LTH.                   091289TG
027100     IF STR-LTH = ZERO
027200        MOVE "*** P002 LAST NAME IS REQUIRED" TO ABEND-REASON
027300        MOVE "Y" TO ERROR-FOUND-SW
027400        GO TO 300-EXIT.
027500
027600****** P005 - USER-ID REQUIRED.                          050604TG
027700     IF PM-USER-ID = SPACES
027800        MOVE "*** P005 USER ID IS REQUIRED" TO ABEND-REASON
027900        MOVE "Y" TO ERROR-FOUND-SW
028000        GO TO 300-EXIT.
028100
028200****** P006 - E-MAIL FORMAT, WHEN SUPPLIED.               050604TG
028300     IF PM-EMAIL NOT = SPACES
028400        MOVE "E" TO FMT-TYPE-SW
028500        MOVE PM-EMAIL TO FMT-INPUT-TEXT
028600        MOVE ZERO TO RETURN-CD
028700        CALL "FMTCHK" USING WS-FMT-CHECK-REC, RETURN-CD           042692AK
028800        IF FMT-IS-INVALID
028900           MOVE "*** P006 E-MAIL ADDRESS IS NOT VALID" TO
029000               ABEND-REASON
029100           MOVE "Y" TO ERROR-FOUND-SW
029200           GO TO 300-EXIT
029300        END-IF.
029400
029500****** P007 - PHONE FORMAT, WHEN SUPPLIED.               050604TG
029600     IF PM-PHONE NOT = SPACES
029700        MOVE "P" TO FMT-TYPE-SW
029800        MOVE PM-PHONE TO FMT-INPUT-TEXT
029900        MOVE ZERO TO RETURN-CD
030000        CALL "FMTCHK" USING WS-FMT-CHECK-REC, RETURN-CD           042692AK
030100        IF FMT-IS-INVALID
030200           MOVE "*** P007 PHONE NUMBER IS NOT VALID" TO
030300               ABEND-REASON
030400           MOVE "Y" TO ERROR-FOUND-SW
030500           GO TO 300-EXIT
030600        END-IF.
030700 300-EXIT.
030800     EXIT.
030900
031000 400-APPLY-UPDATE.
031100     MOVE "400-APPLY-UPDATE" TO PARA-NAME.
031200     READ PATIENT-MASTER-FILE
031300         INVALID KEY
031400             MOVE "*** PATIENT MASTER READ FAILED" TO
031500                 ABEND-REASON
031600             GO TO 1000-ABEND-RTN.
031700
031800     MOVE PM-USER-ID    TO PAT-USER-ID.
031900     MOVE PM-FIRST-NAME TO PAT-FIRST-NAME.
032000     MOVE PM-LAST-NAME  TO PAT-LAST-NAME.
032100     IF PM-EMAIL NOT = SPACES
032200        MOVE PM-EMAIL TO PAT-EMAIL.
032300     IF PM-PHONE NOT = SPACES
032400        MOVE PM-PHONE TO PAT-PHONE.
032500     IF PM-ADDRESS NOT = SPACES
032600        MOVE PM-ADDRESS TO PAT-ADDRESS.
032700     IF PM-EMERGENCY-CONTACT NOT = SPACES
032800        MOVE PM-EMERGENCY-CONTACT TO PAT-EMERGENCY-CONTACT.
032900
033000     REWRITE PATIENT-MASTER-RECORD
033100         INVALID KEY
033200             MOVE "*** PATIENT MASTER REWRITE FAILED" TO
033300                 ABEND-REASON
033400             GO TO 1000-ABEND-RTN.
033500     DISPLAY "UPDATED: " PCV-LAST-NAME ", " PCV-FIRST-NAME.
033600 400-EXIT.
033700     EXIT.
033800
033900 800-OPEN-FILES.
034000     MOVE "800-OPEN-FILES" TO PARA-NAME.
034100     OPEN INPUT PATIENT-MAINT-TXN-FILE.
034200     OPEN OUTPUT SYSOUT.
034300     OPEN I-O PATIENT-MASTER-FILE.
034400 800-EXIT.
034500     EXIT.
034600
034700 830-LOAD-PATIENT-TABLE.
034800     MOVE "830-LOAD-PATIENT-TABLE" TO PARA-NAME.
034900     PERFORM 832-READ-PATIENT THRU 832-EXIT
035000         UNTIL PAT-AT-END OR PAT-TBL-COUNT = 5000.
035100     MOVE SPACES TO PAT-MSTR-STATUS.
035200 830-EXIT.
035300     EXIT.
035400
035500 832-READ-PATIENT.
035600     READ PATIENT-MASTER-FILE NEXT RECORD
035700         AT END
035800             MOVE "10" TO PAT-MSTR-STATUS
035900             GO TO 832-EXIT.
036000     ADD 1 TO PAT-TBL-COUNT.
036100     MOVE PAT-PATIENT-ID TO PT-PATIENT-ID (PAT-TBL-COUNT).
036200     MOVE PAT-TBL-COUNT  TO PT-RRN (PAT-TBL-COUNT).
036300 832-EXIT.
036400     EXIT.
036500
036600 850-CLOSE-FILES.
036700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036800     CLOSE PATIENT-MAINT-TXN-FILE, PATIENT-MASTER-FILE, SYSOUT.
036900 850-EXIT.
037000     EXIT.
037100
037200 900-READ-MAINT-TXN.
037300     READ PATIENT-MAINT-TXN-FILE INTO WS-MAINT-REC
037400         AT END MOVE "10" TO IFCODE
037500         GO TO 900-EXIT
037600     END-READ.
037700     ADD 1 TO RECORDS-READ.
037800 900-EXIT.
037900     EXIT.
038000
038100 900-CLEANUP.
038200     MOVE "900-CLEANUP" TO PARA-NAME.
038300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038400     DISPLAY "** MAINTENANCE REQUESTS READ **".
038500     DISPLAY RECORDS-READ.
038600     DISPLAY "** PATIENTS UPDATED **".
038700     DISPLAY RECORDS-UPDATED.
038800     DISPLAY "** PATIENTS IN ERROR **".
038900     DISPLAY RECORDS-IN-ERROR.
039000     DISPLAY "** PATIENTS NOT FOUND **".
039100     DISPLAY RECORDS-NOT-FOUND.
039200     DISPLAY "******** NORMAL END OF JOB PATUPDT ********".
039300 900-EXIT.
039400     EXIT.
039500
039600 1000-ABEND-RTN.
039700     WRITE SYSOUT-REC FROM ABEND-REC.
039800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039900     DISPLAY "*** ABNORMAL END OF JOB - PATUPDT ***" UPON
040000         CONSOLE.
040100     DIVIDE ZERO-VAL INTO ONE-VAL.
