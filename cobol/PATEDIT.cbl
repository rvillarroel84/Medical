000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/18/88.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS INCOMING PATIENT-REGISTRATION
001300*          TRANSACTIONS AND ADDS THE GOOD ONES TO THE PATIENT
001400*          MASTER.  ONE TRANSACTION IS READ PER NEW PATIENT.
001500*          FIRST NAME, LAST NAME AND E-MAIL ADDRESS ARE REQUIRED;
001600*          THE E-MAIL MUST BE A REASONABLE-LOOKING ADDRESS AND
001700*          MUST NOT ALREADY BE ON FILE FOR SOMEBODY ELSE.
001800*          REJECTS GO TO THE REJECT REPORT FILE, NOT THE MASTER.
001900*
002000*          ADAPTED FROM THE OLD DAILY-CHARGES EDIT STEP (SEE
002100*          APPTEDIT'S HISTORY) - SAME SHAPE, PATIENT DEMOGRAPHICS
002200*          INSTEAD OF CHARGE LINES.
002300*
002400******************************************************************
002500*  CHANGE LOG                                                    *
002600*  021888 JS   ORIGINAL - ADAPTED FROM DALYEDIT.                  *
002700*  051588 JS   REQUEST 0219 - ADDED THE DUPLICATE E-MAIL CHECK.   *
002800*  091289 TGD  REQUEST 0587 - CALLS STRLTH TO TRIM NAME FIELDS    *
002900*              BEFORE THE BLANK TEST, MATCHES WHAT APPTEDIT DOES. *
003000*  042692 AK   REQUEST 4472 - E-MAIL FORMAT NOW CHECKED THROUGH   *
003100*              FMTCHK RATHER THAN A HOME-GROWN SCAN IN-LINE.      *
003200*  110598 MM   Y2K REQUEST 5820 - NO DATE-COMPARE LOGIC OF ITS    *
003300*              OWN, SIGNED OFF WITHOUT CHANGE.                    *
003400*  061203 KT   REQUEST 6604 - MASTER FILE CONVERTED FROM VSAM TO  *
003500*              RELATIVE, DUPLICATE-EMAIL CHECK NOW A TABLE SEARCH.*
003600*  042904 TG   REQUEST 7115 - REQUEST 4472 (042692) WAS WRONG FOR *
003700*              THIS STEP - THE CLINIC DIRECTOR'S RULES ONLY       *
003800*              REQUIRE A FORMAT CHECK ON UPDATE, NOT ON CREATE.   *
003900*              DROPPED THE FMTCHK CALL HERE AND MOVED THE         *
004000*              DUPLICATE-EMAIL CHECK BACK TO P004 SO THE REJECT   *
004100*              CODE MATCHES THE CLINIC'S BUSINESS RULES.          *
004200******************************************************************
004300*
004400*          TRANSACTION FILE         -   PATNTXN
004500*
004600*          REJECT REPORT FILE       -   REJCTFIL
004700*
004800*          RUN-TOTALS HAND-OFF      -   RUNTOTFL
004900*
005000*          PATIENT MASTER (REL.)    -   PATNMSTR
005100*
005200*          DUMP FILE                -   SYSOUT
005300*
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT PATIENT-TXN-FILE
006900     ASSIGN TO UT-S-PATNTXN
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       FILE STATUS IS TXN-STATUS.
007200
007300     SELECT REJECT-REPORT-FILE
007400     ASSIGN TO UT-S-REJCTFIL
007500       ORGANIZATION IS LINE SEQUENTIAL.
007600
007700     SELECT RUN-TOTALS-FILE
007800     ASSIGN TO UT-S-RUNTOTFL
007900       ORGANIZATION IS LINE SEQUENTIAL.
008000
008100     SELECT PATIENT-MASTER-FILE
008200            ASSIGN       TO PATNMSTR
008300            ORGANIZATION IS RELATIVE
008400            ACCESS MODE  IS DYNAMIC
008500            RELATIVE KEY IS WS-PAT-RRN
008600            FILE STATUS  IS PAT-MSTR-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC                  PIC X(132).
009700
009800****** ONE RECORD PER NEW-PATIENT REQUEST FROM THE ON-LINE
009900****** REGISTRATION SCREEN'S OVERNIGHT EXTRACT.
010000 FD  PATIENT-TXN-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 610 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS PATIENT-TXN-REC.
010600 01  PATIENT-TXN-REC             PIC X(610).
010700
010800 FD  REJECT-REPORT-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 140 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS REJECT-REPORT-REC.
011400 01  REJECT-REPORT-REC           PIC X(140).
011500
011600 FD  RUN-TOTALS-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 77 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS RUN-TOTALS-OUT-REC.
012200 01  RUN-TOTALS-OUT-REC          PIC X(77).
012300
012400 FD  PATIENT-MASTER-FILE
012500     RECORD CONTAINS 620 CHARACTERS
012600     DATA RECORD IS PATIENT-MASTER-RECORD.
012700     COPY PATNTREC.
012800
012900 WORKING-STORAGE SECTION.
013000
013100 01  FILE-STATUS-CODES.
013200     05  TXN-STATUS               PIC X(2).
013300         88  NO-MORE-DATA              VALUE "10".
013400     05  PAT-MSTR-STATUS          PIC X(2).
013500         88  PAT-AT-END                VALUE "10".
013600
013700 01  WS-PAT-TXN-REC.
013800     05  PX-PATIENT-ID            PIC X(36).
013900     05  PX-USER-ID               PIC X(36).
014000     05  PX-FIRST-NAME            PIC X(50).
014100     05  PX-LAST-NAME             PIC X(50).
014200     05  PX-DATE-OF-BIRTH         PIC X(08).
014300     05  PX-GENDER                PIC X(10).
014400     05  PX-ADDRESS               PIC X(200).
014500     05  PX-PHONE                 PIC X(20).
014600     05  PX-EMAIL                 PIC X(100).
014700     05  PX-EMERGENCY-CONTACT     PIC X(100).
014800
014900*NUMERIC-TEST VIEW OF THE INCOMING DATE-OF-BIRTH - DOB IS
015000*OPTIONAL ON THE TRANSACTION AND ARRIVES AS SPACES WHEN NOT
015100*SUPPLIED, SO IT MUST BE TESTED BEFORE IT IS MOVED INTO THE
015200*9(08) MASTER FIELD IN 700-WRITE-ACCEPT.
015300 01  WS-DOB-NUMERIC-VIEW REDEFINES WS-PAT-TXN-REC.
015400     05  FILLER                   PIC X(172).
015500     05  DOB-NUMERIC-TEST         PIC 9(08).
015600     05  FILLER                   PIC X(430).
015700
015800 01  MISC-WS-FLDS.
015900     05  STR-LTH                  PIC S9(4) COMP.
016000     05  RETURN-CD                PIC S9(4) COMP VALUE ZERO.
016100     05  WS-PAT-RRN               PIC S9(8) COMP.
016200
016300 01  FLAGS-AND-SWITCHES.
016400     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
016500         88  NO-MORE-TXN               VALUE "N".
016600     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
016700         88  RECORD-ERROR-FOUND       VALUE "Y".
016800         88  VALID-RECORD             VALUE "N".
016900
017000     COPY REJCTREC.
017100
017200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017300     05  RECORDS-READ             PIC S9(7) COMP VALUE ZERO.
017400     05  RECORDS-ACCEPTED         PIC S9(7) COMP VALUE ZERO.
017500     05  RECORDS-IN-ERROR         PIC S9(7) COMP VALUE ZERO.
017600
017700****** EXISTING-PATIENT TABLE - LOADED FROM THE MASTER AT START
017800****** OF RUN.  PT-EMAIL IS SEARCHED FOR THE DUPLICATE-EMAIL EDIT
017900****** (P004) AND ALSO DOUBLES AS THE NEXT-RRN ALLOCATOR.
018000 01  W02-PATIENT-TABLE-CTL.
018100     05  PAT-TBL-COUNT            PIC S9(8) COMP VALUE ZERO.
018200     05  PATIENT-TABLE OCCURS 1 TO 5000 TIMES
018300             DEPENDING ON PAT-TBL-COUNT
018400             INDEXED BY PAT-IDX.
018500         10  PT-PATIENT-ID        PIC X(36).
018600         10  PT-EMAIL             PIC X(100).
018700
018800 COPY ABENDREC.
018900 COPY RUNTOTL.
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400             UNTIL NO-MORE-TXN.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE ZERO TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020100     DISPLAY "******** BEGIN JOB PATEDIT ********".
020200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020400     PERFORM 830-LOAD-PATIENT-TABLE THRU 830-EXIT.
020500     PERFORM 900-READ-PATN-TXN THRU 900-EXIT.
020600     IF NO-MORE-TXN
020700         MOVE "EMPTY PATIENT TRANSACTION FILE" TO ABEND-REASON
020800         GO TO 1000-ABEND-RTN.
020900 000-EXIT.
021000     EXIT.
021100
021200 100-MAINLINE.
021300     MOVE "100-MAINLINE" TO PARA-NAME.
021400     MOVE "N" TO ERROR-FOUND-SW.
021500     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
021600
021700     IF VALID-RECORD
021800         PERFORM 700-WRITE-ACCEPT THRU 700-EXIT
021900         ADD 1 TO RECORDS-ACCEPTED
022000     ELSE
022100         PERFORM 710-WRITE-REJECT THRU 710-EXIT
022200         ADD 1 TO RECORDS-IN-ERROR.
022300
022400     PERFORM 900-READ-PATN-TXN THRU 900-EXIT.
022500 100-EXIT.
022600     EXIT.
022700
022800******************************************************************
022900*  300-FIELD-EDITS - RULES P001 THRU P004.  STR-LTH FROM STRLTH   *
023000*  TELLS US THE TRIMMED LENGTH OF EACH NAME FIELD SO AN ALL-BLANK *
023100*  FIELD FAILS EVEN IF IT WAS PADDED WITH TRAILING SPACES.        *
023200*  CREATE DOES NOT FORMAT-CHECK THE E-MAIL - ONLY UPDATE DOES,    *
023300*  SEE PATUPDT.                                          042904TG*
023400*                                                        051588JS*
023500******************************************************************
023600 300-FIELD-EDITS.
023700     MOVE "300-FIELD-EDITS" TO PARA-NAME.
023800
023900****** P001 - FIRST NAME REQUIRED.
024000     CALL "STRLTH" USING PX-FIRST-NAME, STR-LTH.                  091289TG
024100     IF STR-LTH = ZERO
024200        MOVE "P001" TO REJ-REASON-CODE
024300        MOVE "FIRST NAME IS REQUIRED" TO REJ-REASON-TEXT
024400        MOVE "Y" TO ERROR-FOUND-SW
024500        GO TO 300-EXIT.
024600
024700****** P002 - LAST NAME REQUIRED.
024800     CALL "STRLTH" USING PX-LAST-NAME, STR-LTH.                   091289TG
024900     IF STR-LTH = ZERO
025000        MOVE "P002" TO REJ-REASON-CODE
025100        MOVE "LAST NAME IS REQUIRED" TO REJ-REASON-TEXT
025200        MOVE "Y" TO ERROR-FOUND-SW
025300        GO TO 300-EXIT.
025400
025500****** P003 - E-MAIL REQUIRED.
025600     CALL "STRLTH" USING PX-EMAIL, STR-LTH.
025700     IF STR-LTH = ZERO
025800        MOVE "P003" TO REJ-REASON-CODE
025900        MOVE "E-MAIL ADDRESS IS REQUIRED" TO REJ-REASON-TEXT
026000        MOVE "Y" TO ERROR-FOUND-SW
026100        GO TO 300-EXIT.
026200
026300****** P004 - E-MAIL MUST NOT ALREADY BE ON THE MASTER.           042904TG
026400     SET PAT-IDX TO 1.
026500     SEARCH PATIENT-TABLE                                         061203KT
026600         AT END
026700             CONTINUE
026800         WHEN PT-EMAIL (PAT-IDX) = PX-EMAIL
026900             MOVE "P004" TO REJ-REASON-CODE
027000             MOVE "E-MAIL ADDRESS ALREADY ON FILE" TO
027100                 REJ-REASON-TEXT
027200             MOVE "Y" TO ERROR-FOUND-SW.
027300 300-EXIT.
027400     EXIT.
027500
027600 700-WRITE-ACCEPT.
027700     MOVE "700-WRITE-ACCEPT" TO PARA-NAME.
027800     MOVE PX-PATIENT-ID        TO PAT-PATIENT-ID.
027900     MOVE PX-USER-ID           TO PAT-USER-ID.
028000     MOVE PX-FIRST-NAME        TO PAT-FIRST-NAME.
028100     MOVE PX-LAST-NAME         TO PAT-LAST-NAME.
028200     IF DOB-NUMERIC-TEST NUMERIC
028300         MOVE PX-DATE-OF-BIRTH TO PAT-DATE-OF-BIRTH
028400     ELSE
028500         MOVE ZERO TO PAT-DATE-OF-BIRTH
028600     END-IF.
028700****** MASTER HOLDS A ONE-BYTE GENDER CODE - MOVE TAKES ONLY THE  050604TG
028800****** LEADING LETTER OF THE INCOMING WORD (M/F/O).
028900     MOVE PX-GENDER            TO PAT-GENDER.
029000     MOVE PX-ADDRESS           TO PAT-ADDRESS.
029100     MOVE PX-PHONE             TO PAT-PHONE.
029200     MOVE PX-EMAIL             TO PAT-EMAIL.
029300     MOVE PX-EMERGENCY-CONTACT TO PAT-EMERGENCY-CONTACT.
029400
029500     ADD 1 TO PAT-TBL-COUNT.
029600     MOVE PAT-TBL-COUNT TO WS-PAT-RRN.
029700     WRITE PATIENT-MASTER-RECORD
029800         INVALID KEY
029900             MOVE "*** PATIENT MASTER WRITE FAILED" TO
030000                 ABEND-REASON
030100             GO TO 1000-ABEND-RTN.
030200     MOVE PAT-PATIENT-ID TO PT-PATIENT-ID (PAT-TBL-COUNT).
030300     MOVE PAT-EMAIL      TO PT-EMAIL (PAT-TBL-COUNT).
030400 700-EXIT.
030500     EXIT.
030600
030700 710-WRITE-REJECT.
030800     MOVE "710-WRITE-REJECT" TO PARA-NAME.
030900     MOVE PX-PATIENT-ID TO REJ-TXN-ID.
031000     MOVE "PATIENT" TO REJ-TXN-TYPE.
031100     MOVE REJECT-RECORD TO REJECT-REPORT-REC.
031200     WRITE REJECT-REPORT-REC.
031300 710-EXIT.
031400     EXIT.
031500
031600 800-OPEN-FILES.
031700     MOVE "800-OPEN-FILES" TO PARA-NAME.
031800     OPEN INPUT PATIENT-TXN-FILE.
031900     OPEN OUTPUT REJECT-REPORT-FILE.
032000     OPEN OUTPUT RUN-TOTALS-FILE.
032100     OPEN OUTPUT SYSOUT.
032200     OPEN I-O PATIENT-MASTER-FILE.
032300 800-EXIT.
032400     EXIT.
032500
032600 830-LOAD-PATIENT-TABLE.
032700     MOVE "830-LOAD-PATIENT-TABLE" TO PARA-NAME.
032800     PERFORM 832-READ-PATIENT THRU 832-EXIT
032900         UNTIL PAT-MSTR-STATUS = "10" OR PAT-TBL-COUNT = 5000.
033000     MOVE SPACES TO PAT-MSTR-STATUS.
033100 830-EXIT.
033200     EXIT.
033300
033400 832-READ-PATIENT.
033500     READ PATIENT-MASTER-FILE NEXT RECORD
033600         AT END
033700             MOVE "10" TO PAT-MSTR-STATUS
033800             GO TO 832-EXIT.
033900     ADD 1 TO PAT-TBL-COUNT.
034000     MOVE PAT-PATIENT-ID TO PT-PATIENT-ID (PAT-TBL-COUNT).
034100     MOVE PAT-EMAIL      TO PT-EMAIL (PAT-TBL-COUNT).
034200 832-EXIT.
034300     EXIT.
034400
034500 850-CLOSE-FILES.
034600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034700     CLOSE PATIENT-TXN-FILE, REJECT-REPORT-FILE, RUN-TOTALS-FILE,
034800           PATIENT-MASTER-FILE, SYSOUT.
034900 850-EXIT.
035000     EXIT.
035100
035200 900-READ-PATN-TXN.
035300     READ PATIENT-TXN-FILE INTO WS-PAT-TXN-REC
035400         AT END MOVE "10" TO TXN-STATUS
035500         MOVE "N" TO MORE-DATA-SW
035600         GO TO 900-EXIT
035700     END-READ.
035800     ADD 1 TO RECORDS-READ.
035900 900-EXIT.
036000     EXIT.
036100
036200 999-CLEANUP.
036300     MOVE "999-CLEANUP" TO PARA-NAME.
036400     MOVE "PATEDIT " TO RT-SOURCE-PGM.
036500     MOVE RECORDS-READ TO RT-TXN-READ.
036600     MOVE RECORDS-ACCEPTED TO RT-TXN-ACCEPTED.
036700     MOVE RECORDS-IN-ERROR TO RT-TXN-REJECTED.
036800****** PATIENT-CREATE NEVER REJECTS ON AN R-CODE, SO THIS STEP    042904TG
036900****** HAS NOTHING TO BUCKET INTO THE REJECT-REASON COLUMNS -     042904TG
037000****** ZERO THEM SO RPTTOTL'S ADD DOESN'T PICK UP GARBAGE.        042904TG
037100     MOVE ZERO TO RT-REJ-VALIDATION, RT-REJ-CONFLICT,
037200                  RT-REJ-HOURS-DAY, RT-REJ-NOTFOUND.
037300     WRITE RUN-TOTALS-OUT-REC FROM RUN-TOTALS-RECORD.
037400
037500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037600     DISPLAY "** TRANSACTIONS READ **".
037700     DISPLAY RECORDS-READ.
037800     DISPLAY "** PATIENTS ACCEPTED **".
037900     DISPLAY RECORDS-ACCEPTED.
038000     DISPLAY "** TRANSACTIONS REJECTED **".
038100     DISPLAY RECORDS-IN-ERROR.
038200     DISPLAY "******** NORMAL END OF JOB PATEDIT ********".
038300 999-EXIT.
038400     EXIT.
038500
038600 1000-ABEND-RTN.
038700     WRITE SYSOUT-REC FROM ABEND-REC.
038800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038900     DISPLAY "*** ABNORMAL END OF JOB - PATEDIT ***" UPON
039000         CONSOLE.
039100     DIVIDE ZERO-VAL INTO ONE-VAL.
