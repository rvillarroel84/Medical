000100******************************************************************
000200*    APPTREC  -  APPOINTMENT MASTER RECORD                       *
000300*    COPY MEMBER - SCHEDULING SYSTEM MASTER FILE (APPTMSTR)      *
000400******************************************************************
000500*    THE MASTER IS ORGANIZED RELATIVE, LOADED AND HELD IN THE    *
000600*    APPT-TABLE (SEE W01-APPOINTMENT-TABLE) FOR THE LIFE OF THE  *
000700*    RUN.  RELATIVE-RECORD-NUMBER DOUBLES AS THE TABLE SUBSCRIPT *
000800*    SO A GIVEN APPOINTMENT IS ALWAYS FOUND ON THE SAME OCCURS   *
000900*    ENTRY IT WAS LOADED ON.  NO ALTERNATE INDEX IS MAINTAINED.  *
001000******************************************************************
001100 01  APPT-MASTER-RECORD.
001200     05  APPT-ID                     PIC X(36).
001300     05  APPT-DOCTOR-ID               PIC X(36).
001400     05  APPT-PATIENT-ID              PIC X(36).
001500     05  APPT-START.
001600         10  APPT-START-DATE          PIC 9(08).
001700         10  APPT-START-TIME          PIC 9(04).
001800     05  APPT-END.
001900         10  APPT-END-DATE            PIC 9(08).
002000         10  APPT-END-TIME            PIC 9(04).
002100     05  APPT-TYPE                   PIC X(12).
002200     05  APPT-STATUS                 PIC X(09).
002300         88  STATUS-PENDING               VALUE "PENDING".
002400         88  STATUS-SCHEDULED             VALUE "SCHEDULED".
002500         88  STATUS-COMPLETED             VALUE "COMPLETED".
002600         88  STATUS-CANCELLED             VALUE "CANCELLED".
002700         88  STATUS-NO-SHOW                VALUE "NO_SHOW".
002800         88  STATUS-VALID VALUES "PENDING" "SCHEDULED" "COMPLETED"
002900                                 "CANCELLED" "NO_SHOW".
003000     05  APPT-NOTES                  PIC X(1000).
003100     05  APPT-CREATED-BY             PIC X(36).
003200     05  FILLER                      PIC X(11).
003300
003400****** ALTERNATE VIEW OF THE START/END GROUPS AS A SINGLE 12-BYTE
003500****** DATE-TIME NUMBER, USED WHEN TESTING FOR OVERLAP AGAINST
003600****** ANOTHER DOCTOR'S APPOINTMENTS (SEE 450-OVERLAP-EDIT).
003700 01  APPT-DATETIME-VIEW REDEFINES APPT-MASTER-RECORD.
003800     05  FILLER                      PIC X(108).
003900     05  APPT-START-DTM               PIC 9(12).
004000     05  APPT-END-DTM                 PIC 9(12).
004100     05  FILLER                      PIC X(1068).
004200
004300****** ALTERNATE VIEW USED BY APAVAIL WHEN THE MASTER TABLE IS
004400****** SEARCHED BY DOCTOR - GROUPS THE DOCTOR ID AND THE START
004500****** DATE-TIME TOGETHER AS ONE COMPARE KEY.
004600 01  APPT-DOCTOR-KEY-VIEW REDEFINES APPT-MASTER-RECORD.
004700     05  DKV-DOCTOR-ID                PIC X(36).
004800     05  DKV-PATIENT-ID                PIC X(36).
004900     05  DKV-START-DATE                PIC 9(08).
005000     05  DKV-START-TIME                PIC 9(04).
005100     05  DKV-END-DATE                  PIC 9(08).
005200     05  DKV-END-TIME                  PIC 9(04).
005300     05  FILLER                      PIC X(1104).
