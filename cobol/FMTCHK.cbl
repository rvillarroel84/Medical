000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FMTCHK.
000400 AUTHOR. J SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/88.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  060288 JS   ORIGINAL - CALLED BY PATSRCH/TRMTUPDT TO CHECK     *
001200*              AN E-MAIL OR PHONE FIELD AGAINST THE HOSPITAL'S    *
001300*              CONTACT-INFORMATION STANDARDS BEFORE A PATIENT     *
001400*              RECORD IS WRITTEN OR REWRITTEN.                    *
001500*  021790 JS   ADDED THE PHONE-FORMAT BRANCH - PATIENT PHONE      *
001600*              NUMBERS WERE BEING KEYED WITH LETTERS IN THEM.     *
001700*  081493 RH   REQUEST 4802 - E-MAIL CHECK NOW REQUIRES A DOT     *
001800*              SOMEWHERE AFTER THE @ SIGN, NOT JUST AN @ SIGN.    *
001900*  110598 MM   Y2K REQUEST 5820 - NO DATE FIELDS IN THIS PROGRAM, *
002000*              REVIEWED AND SIGNED OFF, NO CHANGE REQUIRED.       *
002100*  041904 KT   REQUEST 6604 - RENAMED FROM CLCLBCST/COST-SHARE    *
002200*              LOGIC TO FMTCHK WHEN THE COST-SHARE SUBSYSTEM WAS  *
002300*              RETIRED - SAME LINKAGE-SWITCH SHAPE, NEW PURPOSE.  *
002400*  050604 TG   REQUEST 7212 - FMT-WORK-TEXT WAS CODED AFTER THE   *
002500*              FMT-INPUT-TABLE REDEFINES OF IT - A REDEFINES HAS  *
002600*              TO FOLLOW THE ITEM IT REDEFINES.  REVERSED THE     *
002700*              ORDER OF THE TWO 01-LEVELS.                        *
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  W-SUB                    PIC S9(4) COMP.
004500     05  W-LEN                    PIC S9(4) COMP.
004600     05  W-AT-COUNT               PIC S9(4) COMP VALUE ZERO.
004700     05  W-AT-POSN                PIC S9(4) COMP VALUE ZERO.
004800     05  W-DOT-AFTER-AT           PIC S9(4) COMP VALUE ZERO.
004900     05  W-DIGIT-COUNT            PIC S9(4) COMP VALUE ZERO.
005000     05  W-BAD-CHAR-SW            PIC X VALUE "N".
005100         88  BAD-CHAR-FOUND           VALUE "Y".
005200     05  FILLER                   PIC X(01).
005300
005400 01  FMT-WORK-TEXT                PIC X(100).
005500
005600****** BYTE-TABLE VIEW OF THE INPUT TEXT - EVERY EDIT BELOW WALKS
005700****** THIS ONE CHARACTER AT A TIME, THE WAY THE SHOP DID IT
005800****** BEFORE PATTERN-MATCHING VERBS WERE AVAILABLE ON THIS BOX.
005900 01  FMT-INPUT-TABLE REDEFINES FMT-WORK-TEXT.
006000     05  FMT-INPUT-CHAR           PIC X(01) OCCURS 100 TIMES.
006100
006200 LINKAGE SECTION.
006300 01  FMT-CHECK-REC.
006400     05  FMT-TYPE-SW              PIC X.
006500         88  CHECK-EMAIL              VALUE "E".
006600         88  CHECK-PHONE              VALUE "P".
006700     05  FMT-INPUT-TEXT           PIC X(100).
006800     05  FMT-VALID-SW             PIC X.
006900         88  FMT-IS-VALID             VALUE "Y".
007000         88  FMT-IS-INVALID           VALUE "N".
007100
007200 01  RETURN-CD                    PIC 9(4) COMP.
007300
007400 PROCEDURE DIVISION USING FMT-CHECK-REC, RETURN-CD.
007500
007600 000-FMTCHK-MAIN.
007700     MOVE FMT-INPUT-TEXT TO FMT-WORK-TEXT.
007800     MOVE "N" TO W-BAD-CHAR-SW.
007900     IF CHECK-EMAIL
008000         PERFORM 100-CHECK-EMAIL-FORMAT
008100     ELSE IF CHECK-PHONE
008200         PERFORM 200-CHECK-PHONE-FORMAT.
008300     MOVE ZERO TO RETURN-CD.
008400     GOBACK.
008500
008600******************************************************************
008700*  100-CHECK-EMAIL-FORMAT - LOCAL PART MAY CONTAIN LETTERS,       *
008800*  DIGITS, AND + _ . -  ONLY, FOLLOWED BY EXACTLY ONE @ SIGN,     *
008900*  FOLLOWED BY A DOMAIN CONTAINING AT LEAST ONE DOT.  MATCHES     *
009000*  THE HOSPITAL'S STANDARD E-MAIL PATTERN.                        *
009100******************************************************************
009200 100-CHECK-EMAIL-FORMAT.
009300     MOVE "N" TO FMT-VALID-SW.
009400     MOVE ZERO TO W-AT-COUNT W-AT-POSN W-DOT-AFTER-AT.
009500     MOVE ZERO TO W-LEN.
009600     PERFORM 110-LOCAL-PART-SCAN
009700         VARYING W-SUB FROM 1 BY 1
009800         UNTIL W-SUB > 100.
009900     IF W-AT-COUNT NOT = 1
010000         GO TO 100-CHECK-EMAIL-EXIT.
010100     IF W-AT-POSN = 1
010200         GO TO 100-CHECK-EMAIL-EXIT.
010300     IF W-DOT-AFTER-AT = ZERO
010400         GO TO 100-CHECK-EMAIL-EXIT.
010500     IF BAD-CHAR-FOUND
010600         GO TO 100-CHECK-EMAIL-EXIT.
010700     MOVE "Y" TO FMT-VALID-SW.
010800 100-CHECK-EMAIL-EXIT.
010900     EXIT.
011000
011100 110-LOCAL-PART-SCAN.
011200     IF FMT-INPUT-CHAR (W-SUB) = SPACE
011300         GO TO 110-LOCAL-PART-EXIT.
011400     IF FMT-INPUT-CHAR (W-SUB) = "@"
011500         ADD 1 TO W-AT-COUNT
011600         IF W-AT-COUNT = 1
011700             MOVE W-SUB TO W-AT-POSN
011800         END-IF
011900         GO TO 110-LOCAL-PART-EXIT.
012000     IF W-AT-COUNT = ZERO
012100         IF FMT-INPUT-CHAR (W-SUB) NOT ALPHABETIC-UPPER
012200             AND FMT-INPUT-CHAR (W-SUB) NOT ALPHABETIC-LOWER
012300             AND FMT-INPUT-CHAR (W-SUB) NOT NUMERIC
012400             AND FMT-INPUT-CHAR (W-SUB) NOT = "+"
012500             AND FMT-INPUT-CHAR (W-SUB) NOT = "_"
012600             AND FMT-INPUT-CHAR (W-SUB) NOT = "."
012700             AND FMT-INPUT-CHAR (W-SUB) NOT = "-"
012800                 MOVE "Y" TO W-BAD-CHAR-SW
012900         END-IF
013000     ELSE
013100         IF FMT-INPUT-CHAR (W-SUB) = "."
013200             ADD 1 TO W-DOT-AFTER-AT
013300         END-IF.
013400 110-LOCAL-PART-EXIT.
013500     EXIT.
013600
013700******************************************************************
013800*  200-CHECK-PHONE-FORMAT - DIGITS, SPACES, PLUS, HYPHENS AND    *
013900*  PARENTHESES ONLY, WITH AT LEAST 7 DIGITS SOMEWHERE IN THE      *
014000*  FIELD.  COVERS BOTH "999-999-9999" AND "(999) 999-9999" AND   *
014100*  "+1 999 999 9999" STYLE ENTRY.                                 *
014200******************************************************************
014300 200-CHECK-PHONE-FORMAT.
014400     MOVE "N" TO FMT-VALID-SW.
014500     MOVE ZERO TO W-DIGIT-COUNT.
014600     PERFORM 210-PHONE-CHAR-SCAN
014700         VARYING W-SUB FROM 1 BY 1
014800         UNTIL W-SUB > 100.
014900     IF BAD-CHAR-FOUND
015000         GO TO 200-CHECK-PHONE-EXIT.
015100     IF W-DIGIT-COUNT < 7
015200         GO TO 200-CHECK-PHONE-EXIT.
015300     MOVE "Y" TO FMT-VALID-SW.
015400 200-CHECK-PHONE-EXIT.
015500     EXIT.
015600
015700 210-PHONE-CHAR-SCAN.
015800     IF FMT-INPUT-CHAR (W-SUB) = SPACE
015900         GO TO 210-PHONE-CHAR-EXIT.
016000     IF FMT-INPUT-CHAR (W-SUB) NUMERIC
016100         ADD 1 TO W-DIGIT-COUNT
016200         GO TO 210-PHONE-CHAR-EXIT.
016300     IF FMT-INPUT-CHAR (W-SUB) = "+"
016400         OR FMT-INPUT-CHAR (W-SUB) = "-"
016500         OR FMT-INPUT-CHAR (W-SUB) = "("
016600         OR FMT-INPUT-CHAR (W-SUB) = ")"
016700             GO TO 210-PHONE-CHAR-EXIT.
016800     MOVE "Y" TO W-BAD-CHAR-SW.
016900 210-PHONE-CHAR-EXIT.
017000     EXIT.
