000100******************************************************************
000200*    DOCTREC  -  DOCTOR MASTER RECORD                            *
000300*    COPY MEMBER - SCHEDULING SYSTEM MASTER FILE (DOCTMSTR)      *
000400******************************************************************
000500*    RELATIVE ORGANIZATION, LOADED INTO W02-DOCTOR-TABLE AT      *
000600*    START OF RUN AND HELD IN STORAGE FOR THE DURATION OF THE    *
000700*    JOB STEP.  APPTEDIT AND APAVAIL BOTH SEARCH THIS TABLE TO   *
000800*    RESOLVE A DOCTOR-ID ON AN INCOMING TRANSACTION.             *
000900******************************************************************
001000 01  DOCTOR-MASTER-RECORD.
001100     05  DOC-DOCTOR-ID                PIC X(36).
001200     05  DOC-USER-ID                  PIC X(36).
001300     05  DOC-FIRST-NAME               PIC X(50).
001400     05  DOC-LAST-NAME                PIC X(50).
001500     05  DOC-LICENSE-NUMBER           PIC X(20).
001600     05  DOC-SPECIALIZATION           PIC X(50).
001700     05  DOC-ACTIVE-FLAG              PIC X(01).
001800         88  DOCTOR-ACTIVE                VALUE "Y".
001900         88  DOCTOR-INACTIVE               VALUE "N".
002000     05  DOC-PHONE                   PIC X(20).
002100     05  DOC-EMAIL                   PIC X(100).
002200     05  FILLER                      PIC X(117).
002300
002400****** NAME-ORDER VIEW - USED BY THE 900-PRINT-TOTALS ROUTINE
002500****** WHEN THE CONTROL-TOTALS REPORT BREAKS ON DOCTOR NAME.
002600 01  DOCTOR-NAME-KEY-VIEW REDEFINES DOCTOR-MASTER-RECORD.
002700     05  NKV-DOCTOR-ID                PIC X(36).
002800     05  NKV-USER-ID                  PIC X(36).
002900     05  NKV-LAST-NAME                PIC X(50).
003000     05  NKV-FIRST-NAME               PIC X(50).
003100     05  FILLER                      PIC X(308).
