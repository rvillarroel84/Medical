000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. J SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/87.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  031487 JS   ORIGINAL - RETURNS THE LENGTH OF TEXT1 WITH        *
001200*              TRAILING SPACES STRIPPED OFF.  USED BY ANY EDIT    *
001300*              PARAGRAPH THAT NEEDS TO KNOW WHETHER A FIELD IS    *
001400*              REALLY BLANK AFTER TRIM.                           *
001500*  091189 JS   ADDED LOW-VALUES CLEANUP - SOME UPSTREAM SCREENS   *
001600*              WERE PADDING WITH X'00' INSTEAD OF SPACES.         *
001700*  042692 RH   REQUEST 4471 - CHANGED SCAN TO WORK BACKWARD FROM  *
001800*              THE END OF THE FIELD INSTEAD OF FUNCTION REVERSE - *
001900*              REVERSE WAS NOT AVAILABLE ON THE TEST COMPILER.    *
002000*  110598 MM   Y2K REQUEST 5820 - NO DATE FIELDS IN THIS PROGRAM, *
002100*              REVIEWED AND SIGNED OFF, NO CHANGE REQUIRED.       *
002200*  032203 KT   REQUEST 6604 - RAISED TEXT1 TO 255 BYTES TO MATCH  *
002300*              THE NEW APPOINTMENT-SYSTEM FREE-TEXT FIELDS.       *
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  MISC-FIELDS.
004000     05  L                        PIC S9(4) COMP.
004100     05  W-SUB                    PIC S9(4) COMP.
004200     05  TEMP-TXT                 PIC X(255).
004300     05  FILLER                   PIC X(01).
004400
004500****** BYTE-TABLE VIEW OF THE WORK FIELD - LETS US WALK IT ONE
004600****** CHARACTER AT A TIME FROM THE RIGHT END WITHOUT FUNCTION
004700****** REVERSE (SEE REQUEST 4471 ABOVE).
004800 01  TEMP-TXT-TABLE REDEFINES TEMP-TXT.
004900     05  TEMP-TXT-CHAR            PIC X(01) OCCURS 255 TIMES.
005000
005100 LINKAGE SECTION.
005200 01  TEXT1                        PIC X(255).
005300 01  RETURN-LTH                   PIC S9(4).
005400
005500 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005600
005700 000-STRLTH-MAIN.
005800     MOVE ZERO TO L.
005900     MOVE TEXT1 TO TEMP-TXT.
006000     INSPECT TEMP-TXT REPLACING ALL LOW-VALUES BY SPACES.
006100     MOVE 255 TO W-SUB.
006200
006300 100-SCAN-FROM-RIGHT.
006400     IF W-SUB = ZERO
006500         GO TO 100-SCAN-EXIT.
006600     IF TEMP-TXT-CHAR (W-SUB) NOT = SPACE
006700         MOVE W-SUB TO L
006800         GO TO 100-SCAN-EXIT.
006900     SUBTRACT 1 FROM W-SUB.
007000     GO TO 100-SCAN-FROM-RIGHT.
007100 100-SCAN-EXIT.
007200     EXIT.
007300
007400 900-STRLTH-EXIT.
007500     ADD L TO RETURN-LTH.
007600     GOBACK.
