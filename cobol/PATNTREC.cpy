000100******************************************************************
000200*    PATNTREC  -  PATIENT MASTER RECORD                          *
000300*    COPY MEMBER - SCHEDULING SYSTEM MASTER FILE (PATNMSTR)      *
000400******************************************************************
000500*    RELATIVE ORGANIZATION, LOADED INTO W03-PATIENT-TABLE AT     *
000600*    START OF RUN.  APPTEDIT SEARCHES THIS TABLE TO RESOLVE THE  *
000700*    PATIENT-ID ON AN INCOMING APPOINTMENT TRANSACTION.  PATEDIT *
000800*    AND PATUPDT SEARCH IT WHEN A PATIENT TRANSACTION ARRIVES.   *
000900******************************************************************
001000 01  PATIENT-MASTER-RECORD.
001100     05  PAT-PATIENT-ID               PIC X(36).
001200     05  PAT-USER-ID                  PIC X(36).
001300     05  PAT-FIRST-NAME               PIC X(50).
001400     05  PAT-LAST-NAME                PIC X(50).
001500     05  PAT-DATE-OF-BIRTH            PIC 9(08).
001600     05  PAT-GENDER                   PIC X(01).
001700         88  GENDER-MALE                   VALUE "M".
001800         88  GENDER-FEMALE                 VALUE "F".
001900         88  GENDER-OTHER                  VALUE "O".
002000     05  PAT-ADDRESS                  PIC X(100).
002100     05  PAT-PHONE                    PIC X(20).
002200     05  PAT-EMAIL                    PIC X(100).
002300     05  PAT-EMERGENCY-CONTACT        PIC X(100).
002400     05  FILLER                      PIC X(119).
