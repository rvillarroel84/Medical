000100******************************************************************
000200*    RUNTOTL  -  RUN-CONTROL ACCUMULATORS AND REPORT LINE        *
000300*    COPY MEMBER - SHARED BY APPTEDIT, APPTUPDT, PATEDIT,        *
000400*    PATUPDT AND RPTTOTL FOR THE CONTROL-TOTALS-REPORT.          *
000500******************************************************************
000600*  042904 TG   REQUEST 7115 - REPLACED THE CREATED/UPDATED/      *
000700*              CANCELLED/DELETED BREAKDOWN WITH SEPARATE         *
000800*              APPOINTMENT/PATIENT READ-ACCEPTED-REJECTED        *
000900*              COUNTS AND A 4-WAY REJECT-REASON BREAKDOWN TO     *
001000*              MATCH THE CONTROL-TOTALS-REPORT COLUMNS.          *
001100******************************************************************
001200 01  W09-RUN-TOTALS.
001300     05  CT-APPT-READ                PIC S9(07) COMP VALUE ZERO.
001400     05  CT-APPT-ACCEPTED            PIC S9(07) COMP VALUE ZERO.
001500     05  CT-APPT-REJECTED            PIC S9(07) COMP VALUE ZERO.
001600     05  CT-REJ-VALIDATION           PIC S9(07) COMP VALUE ZERO.
001700     05  CT-REJ-CONFLICT             PIC S9(07) COMP VALUE ZERO.
001800     05  CT-REJ-HOURS-DAY            PIC S9(07) COMP VALUE ZERO.
001900     05  CT-REJ-NOTFOUND             PIC S9(07) COMP VALUE ZERO.
002000     05  CT-PAT-READ                 PIC S9(07) COMP VALUE ZERO.
002100     05  CT-PAT-ACCEPTED             PIC S9(07) COMP VALUE ZERO.
002200     05  CT-PAT-REJECTED             PIC S9(07) COMP VALUE ZERO.
002300
002400****** CONTROL-TOTALS-REPORT DETAIL LINE - 132 PRINT POSITIONS.
002500 01  CT-PRINT-LINE.
002600     05  FILLER                      PIC X(05) VALUE SPACES.
002700     05  CT-LINE-LABEL                PIC X(30) VALUE SPACES.
002800     05  FILLER                      PIC X(05) VALUE SPACES.
002900     05  CT-LINE-COUNT                PIC ZZZ,ZZ9.
003000     05  FILLER                      PIC X(85) VALUE SPACES.
003100
003200****** NUMERIC VIEW OF THE COUNT FIELD - LOADED FROM THE COMP
003300****** ACCUMULATOR ABOVE BEFORE THE ZZZ,ZZ9 EDIT MOVE.
003400 01  CT-COUNT-WORK REDEFINES CT-PRINT-LINE.
003500     05  FILLER                      PIC X(40).
003600     05  CT-COUNT-NUM                 PIC 9(07).
003700     05  FILLER                      PIC X(85).
003800
003900******************************************************************
004000*    RUN-TOTALS-FILE RECORD - THE SHOP'S OLD TRAILER-RECORD      *
004100*    HAND-OFF, GENERALIZED SO TWO EDIT STEPS (APPTEDIT AND       *
004200*    PATEDIT) CAN EACH DROP OFF THEIR OWN COUNTS FOR RPTTOTL.    *
004300******************************************************************
004400 01  RUN-TOTALS-RECORD.
004500     05  RT-SOURCE-PGM               PIC X(08).
004600         88  RT-FROM-APPTEDIT              VALUE "APPTEDIT".
004700         88  RT-FROM-PATEDIT               VALUE "PATEDIT".
004800     05  RT-TXN-READ                 PIC 9(07).
004900     05  RT-TXN-ACCEPTED             PIC 9(07).
005000     05  RT-TXN-REJECTED             PIC 9(07).
005100     05  RT-REJ-VALIDATION           PIC 9(07).
005200     05  RT-REJ-CONFLICT             PIC 9(07).
005300     05  RT-REJ-HOURS-DAY            PIC 9(07).
005400     05  RT-REJ-NOTFOUND             PIC 9(07).
005500     05  FILLER                      PIC X(20).
