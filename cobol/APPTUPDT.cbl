000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APPTUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/02/88.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS EXISTING APPOINTMENTS ON THE
001300*          APPOINTMENT MASTER FILE.  ONE TRANSACTION IS READ FOR
001400*          EACH MAINTENANCE REQUEST FROM THE SCHEDULING DESK -
001500*          ACTION-CD TELLS US WHAT KIND OF MAINTENANCE IT IS:
001600*
001700*               U = CHANGE STATUS ONLY (E.G. MARK COMPLETED)
001800*               C = CANCEL THE APPOINTMENT
001900*               D = DELETE THE APPOINTMENT OUTRIGHT
002000*               F = FULL UPDATE - RE-EDIT AND REPLACE EVERY FIELD
002100*
002200******************************************************************
002300*  CHANGE LOG                                                    *
002400*  030288 JS   ORIGINAL - ADAPTED FROM THE OLD LAB-TEST UPDATE    *
002500*              STEP.  HANDLES STATUS-ONLY CHANGES.                *
002600*  091289 JS   ADDED THE CANCEL AND DELETE ACTIONS.                *
002700*  042692 RH   REQUEST 4472 - ADDED THE FULL-UPDATE ACTION, RE-   *
002800*              RUNS THE SAME EDITS APPTEDIT USES ON CREATE.       *
002900*  110598 MM   Y2K REQUEST 5820 - NO DATE-COMPARE LOGIC OF ITS    *
003000*              OWN, RELIES ON APPTEDIT'S WINDOWED SYSTEM DATE     *
003100*              FOR THE FULL-UPDATE PATH, SIGNED OFF.              *
003200*  061203 KT   REQUEST 6604 - MASTER FILE CONVERTED FROM VSAM TO  *
003300*              RELATIVE, APPT-ID LOOKUP NOW A TABLE SEARCH.       *
003400*  042904 TG   REQUEST 7115 - 364-CHECK-OVERLAP DID NOT MATCH     *
003500*              APPTEDIT'S OVERLAP TEST - RESTATED IT THE SAME WAY *
003600*              SO A BACK-TO-BACK BOOKING IS CAUGHT ON A FULL      *
003700*              UPDATE THE SAME AS ON CREATE.                      *
003800*  050604 TG   REQUEST 7212 - 362-VALIDATE-FULL-UPDATE ONLY RE-   *
003900*              CHECKED DOCTOR/PATIENT PRESENCE, DATE/TIME NUMERIC,*
004000*              END-AFTER-START AND THE OVERLAP SCAN ON A FULL     *
004100*              UPDATE - THE START-NOT-IN-PAST, DURATION AND       *
004200*              CLINIC-HOURS/WEEKDAY RULES APPTEDIT APPLIES ON     *
004300*              CREATE WERE NEVER RE-RUN.  ADDED THOSE EDITS SO A  *
004400*              FULL UPDATE RE-VALIDATES THE WHOLE RECORD.  ALSO   *
004500*              FOUND THE OVERLAP SCAN'S RESULT WAS BEING THROWN   *
004600*              AWAY - ERROR-FOUND-SW WAS FORCED BACK TO "N" RIGHT *
004700*              AFTER THE SCAN LOOP REGARDLESS OF WHAT THE SCAN    *
004800*              FOUND, SO A CONFLICTING FULL UPDATE WAS NEVER      *
004900*              ACTUALLY REJECTED.  REMOVED THE FORCED RESET.      *
005000*  050604 TG   REQUEST 7212 (CONT'D) - 364-CHECK-OVERLAP'S SKIP    *
005100*              LIST ONLY EXCLUDED CANCELLED/DELETED ROWS, SO A     *
005200*              PENDING OR COMPLETED APPOINTMENT WAS ALSO TREATED   *
005300*              AS BLOCKING A FULL UPDATE.  NARROWED THE SKIP TEST  *
005400*              TO SCHEDULED ROWS ONLY, PER THE CLINIC DIRECTOR.    *
005500******************************************************************
005600*
005700*          MAINTENANCE TXN FILE     -   APPTMTXN
005800*
005900*          MASTER FILE  (RELATIVE)  -   APPTMSTR
006000*
006100*          DOCTOR TABLE (RELATIVE)  -   DOCTMSTR
006200*
006300*          PATIENT TABLE (RELATIVE) -   PATNMSTR
006400*
006500*          DUMP FILE                -   SYSOUT
006600*
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT APPOINTMENT-MAINT-TXN-FILE
008200     ASSIGN TO UT-S-APPTMTXN
008300       ORGANIZATION IS LINE SEQUENTIAL
008400       FILE STATUS IS IFCODE.
008500
008600     SELECT APPOINTMENT-MASTER-FILE
008700            ASSIGN       TO APPTMSTR
008800            ORGANIZATION IS RELATIVE
008900            ACCESS MODE  IS DYNAMIC
009000            RELATIVE KEY IS WS-APPT-RRN
009100            FILE STATUS  IS APPT-MSTR-STATUS.
009200
009300     SELECT DOCTOR-MASTER-FILE
009400            ASSIGN       TO DOCTMSTR
009500            ORGANIZATION IS RELATIVE
009600            ACCESS MODE  IS SEQUENTIAL
009700            FILE STATUS  IS DOC-MSTR-STATUS.
009800
009900     SELECT PATIENT-MASTER-FILE
010000            ASSIGN       TO PATNMSTR
010100            ORGANIZATION IS RELATIVE
010200            ACCESS MODE  IS SEQUENTIAL
010300            FILE STATUS  IS PAT-MSTR-STATUS.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC                  PIC X(132).
011400
011500****** ONE RECORD PER MAINTENANCE REQUEST AGAINST AN EXISTING
011600****** APPOINTMENT.  MU-ACTION-CD PICKS THE PATH THROUGH
011700****** 100-MAINLINE.
011800 FD  APPOINTMENT-MAINT-TXN-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 1154 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS APPOINTMENT-MAINT-REC.
012400 01  APPOINTMENT-MAINT-REC       PIC X(1154).
012500
012600 FD  APPOINTMENT-MASTER-FILE
012700     RECORD CONTAINS 1200 CHARACTERS
012800     DATA RECORD IS APPT-MASTER-RECORD.
012900     COPY APPTREC.
013000
013100 FD  DOCTOR-MASTER-FILE
013200     RECORD CONTAINS 480 CHARACTERS
013300     DATA RECORD IS DOCTOR-MASTER-RECORD.
013400     COPY DOCTREC.
013500
013600 FD  PATIENT-MASTER-FILE
013700     RECORD CONTAINS 620 CHARACTERS
013800     DATA RECORD IS PATIENT-MASTER-RECORD.
013900     COPY PATNTREC.
014000
014100 WORKING-STORAGE SECTION.
014200
014300 01  FILE-STATUS-CODES.
014400     05  IFCODE                   PIC X(2).
014500         88  NO-MORE-DATA              VALUE "10".
014600     05  APPT-MSTR-STATUS         PIC X(2).
014700         88  APPT-RECORD-FOUND         VALUE "00".
014800     05  DOC-MSTR-STATUS          PIC X(2).
014900         88  DOC-AT-END                VALUE "10".
015000     05  PAT-MSTR-STATUS          PIC X(2).
015100         88  PAT-AT-END                VALUE "10".
015200
015300 01  WS-MAINT-REC.
015400     05  MU-APPT-ID               PIC X(36).
015500     05  MU-ACTION-CD             PIC X(01).
015600         88  ACTION-STATUS-ONLY       VALUE "U".
015700         88  ACTION-CANCEL            VALUE "C".
015800         88  ACTION-DELETE            VALUE "D".
015900         88  ACTION-FULL-UPDATE       VALUE "F".
016000     05  MU-NEW-STATUS            PIC X(09).
016100     05  MU-DOCTOR-ID             PIC X(36).
016200     05  MU-PATIENT-ID            PIC X(36).
016300     05  MU-START-DATE            PIC X(08).
016400     05  MU-START-TIME            PIC X(04).
016500     05  MU-END-DATE              PIC X(08).
016600     05  MU-END-TIME              PIC X(04).
016700     05  MU-APPT-TYPE             PIC X(12).
016800     05  MU-NOTES                 PIC X(1000).
016900
017000****** NUMERIC VIEW OF THE FULL-UPDATE DATE/TIME FIELDS - VALID
017100****** ONLY AFTER 360-VALIDATE-FULL-UPDATE HAS CONFIRMED NUMERIC.
017200 01  WS-MAINT-NUMERIC-VIEW REDEFINES WS-MAINT-REC.
017300     05  FILLER                   PIC X(82).
017400     05  MU-START-DATE-N          PIC 9(08).
017500     05  MU-START-TIME-N          PIC 9(04).
017600     05  MU-END-DATE-N            PIC 9(08).
017700     05  MU-END-TIME-N            PIC 9(04).
017800     05  FILLER                   PIC X(1012).
017900
018000 01  MISC-WS-FLDS.
018100     05  WS-APPT-RRN              PIC S9(8) COMP.
018200     05  WS-FOUND-SW              PIC X(01) VALUE "N".
018300         88  APPT-FOUND-IN-TABLE      VALUE "Y".
018400     05  WS-START-DTM             PIC 9(12) COMP-3.
018500     05  WS-END-DTM               PIC 9(12) COMP-3.
018600     05  RETURN-CD                PIC S9(4) COMP VALUE ZERO.
018700     05  WS-SYSTEM-DATE-6         PIC 9(06).
018800     05  WS-SYSTEM-DATE-8         PIC 9(08).
018900     05  WS-SYSTEM-CENTURY        PIC 9(02).
019000     05  WS-DAY-OF-WEEK           PIC 9(01).
019100     05  WS-DURATION-MIN          PIC S9(7) COMP-3.
019200     05  WS-HOURS-PART            PIC S9(4) COMP.
019300     05  WS-MINS-PART             PIC S9(4) COMP.
019400     05  WS-START-MOD             PIC S9(7) COMP-3.
019500     05  WS-END-MOD               PIC S9(7) COMP-3.
019600
019700 01  WS-SYSTEM-DATE-VIEW REDEFINES WS-SYSTEM-DATE-6.
019800     05  WS-SD-YY                 PIC 9(02).
019900     05  WS-SD-MM                 PIC 9(02).
020000     05  WS-SD-DD                 PIC 9(02).
020100
020200 01  FLAGS-AND-SWITCHES.
020300     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
020400         88  RECORD-ERROR-FOUND       VALUE "Y".
020500         88  VALID-RECORD             VALUE "N".
020600
020700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020800     05  RECORDS-READ             PIC S9(7) COMP VALUE ZERO.
020900     05  RECORDS-UPDATED          PIC S9(7) COMP VALUE ZERO.
021000     05  RECORDS-NOT-FOUND        PIC S9(7) COMP VALUE ZERO.
021100     05  ROW-SUB                  PIC S9(4) COMP.
021200
021300****** DOCTOR/PATIENT LOOKUP TABLES - SAME SHAPE AS APPTEDIT.
021400 01  W01-DOCTOR-TABLE-CTL.
021500     05  DOC-TBL-COUNT            PIC S9(4) COMP VALUE ZERO.
021600     05  DOCTOR-TABLE OCCURS 1 TO 500 TIMES
021700             DEPENDING ON DOC-TBL-COUNT
021800             INDEXED BY DOC-IDX.
021900         10  DT-DOCTOR-ID         PIC X(36).
022000         10  DT-ACTIVE-FLAG       PIC X(01).
022100
022200 01  W02-PATIENT-TABLE-CTL.
022300     05  PAT-TBL-COUNT            PIC S9(4) COMP VALUE ZERO.
022400     05  PATIENT-TABLE OCCURS 1 TO 5000 TIMES
022500             DEPENDING ON PAT-TBL-COUNT
022600             INDEXED BY PAT-IDX.
022700         10  PT-PATIENT-ID        PIC X(36).
022800
022900****** APPOINTMENT TABLE - LOADED FROM THE MASTER AT 000-
023000****** HOUSEKEEPING TIME.  AT-RRN GIVES US THE RELATIVE RECORD
023100****** NUMBER SO A MATCHED APPT-ID CAN BE READ/REWRITTEN.
023200 01  W03-APPT-TABLE-CTL.
023300     05  APPT-TBL-COUNT           PIC S9(8) COMP VALUE ZERO.
023400     05  APPOINTMENT-TABLE OCCURS 1 TO 5000 TIMES
023500             DEPENDING ON APPT-TBL-COUNT
023600             INDEXED BY APPT-IDX.
023700         10  AT-APPT-ID           PIC X(36).
023800         10  AT-DOCTOR-ID         PIC X(36).
023900         10  AT-START-DTM         PIC 9(12).
024000         10  AT-END-DTM           PIC 9(12).
024100         10  AT-STATUS            PIC X(09).
024200         10  AT-RRN               PIC S9(8) COMP.
024300
024400 COPY ABENDREC.
024500
024600 PROCEDURE DIVISION.
024700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024800     PERFORM 100-MAINLINE THRU 100-EXIT
024900             UNTIL NO-MORE-DATA.
025000     PERFORM 900-CLEANUP THRU 900-EXIT.
025100     MOVE ZERO TO RETURN-CODE.
025200     GOBACK.
025300
025400 000-HOUSEKEEPING.
025500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025600     DISPLAY "******** BEGIN JOB APPTUPDT ********".
025700     ACCEPT WS-SYSTEM-DATE-6 FROM DATE.
025800****** Y2K WINDOW - 00-49 IS 20XX, 50-99 IS 19XX (REQUEST 5820)
025900     IF WS-SD-YY < 50
026000         MOVE 20 TO WS-SYSTEM-CENTURY
026100     ELSE
026200         MOVE 19 TO WS-SYSTEM-CENTURY.
026300     STRING WS-SYSTEM-CENTURY WS-SD-YY WS-SD-MM WS-SD-DD
026400         DELIMITED BY SIZE INTO WS-SYSTEM-DATE-8.
026500****** REQUEST 7212 - FULL-UPDATE NOW BUILDS ITS OWN WINDOWED
026600****** SYSTEM DATE FOR THE R008 START-NOT-IN-THE-PAST TEST BELOW,
026700****** THE SAME WAY APPTEDIT DOES ON CREATE.
026800     DISPLAY "RUN DATE: " WS-SD-MM "/" WS-SD-DD "/" WS-SD-YY.
026900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
027000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027100     PERFORM 820-LOAD-DOCTOR-TABLE THRU 820-EXIT.
027200     PERFORM 830-LOAD-PATIENT-TABLE THRU 830-EXIT.
027300     PERFORM 840-LOAD-APPT-TABLE THRU 840-EXIT.
027400     PERFORM 900-READ-MAINT-TXN THRU 900-EXIT.
027500     IF NO-MORE-DATA
027600         MOVE "EMPTY MAINTENANCE FILE" TO ABEND-REASON
027700         GO TO 1000-ABEND-RTN.
027800 000-EXIT.
027900     EXIT.
028000
028100 100-MAINLINE.
028200     MOVE "100-MAINLINE" TO PARA-NAME.
028300     PERFORM 200-FIND-APPOINTMENT THRU 200-EXIT.
028400
028500     IF APPT-FOUND-IN-TABLE
028600         IF ACTION-STATUS-ONLY
028700             PERFORM 300-UPDATE-STATUS THRU 300-EXIT
028800         ELSE IF ACTION-CANCEL
028900             PERFORM 320-CANCEL THRU 320-EXIT
029000         ELSE IF ACTION-DELETE
029100             PERFORM 340-DELETE THRU 340-EXIT
029200         ELSE IF ACTION-FULL-UPDATE
029300             PERFORM 360-FULL-UPDATE THRU 360-EXIT
029400     ELSE
029500         ADD 1 TO RECORDS-NOT-FOUND
029600         MOVE "*** APPOINTMENT NOT FOUND FOR MAINTENANCE" TO
029700             ABEND-REASON
029800         MOVE MU-APPT-ID TO ACTUAL-VAL
029900         WRITE SYSOUT-REC FROM ABEND-REC.
030000
030100     PERFORM 900-READ-MAINT-TXN THRU 900-EXIT.
030200 100-EXIT.
030300     EXIT.
030400
030500 200-FIND-APPOINTMENT.
030600     MOVE "200-FIND-APPOINTMENT" TO PARA-NAME.
030700     MOVE "N" TO WS-FOUND-SW.
030800     SET APPT-IDX TO 1.
030900     SEARCH APPOINTMENT-TABLE
031000         AT END
031100             GO TO 200-EXIT
031200         WHEN AT-APPT-ID (APPT-IDX) = MU-APPT-ID
031300             MOVE "Y" TO WS-FOUND-SW
031400             MOVE AT-RRN (APPT-IDX) TO WS-APPT-RRN.
031500 200-EXIT.
031600     EXIT.
031700
031800 300-UPDATE-STATUS.
031900     MOVE "300-UPDATE-STATUS" TO PARA-NAME.
032000     READ APPOINTMENT-MASTER-FILE
032100         INVALID KEY
032200             MOVE "*** APPT MASTER READ FAILED (STATUS)" TO
032300                 ABEND-REASON
032400             GO TO 1000-ABEND-RTN.
032500     MOVE MU-NEW-STATUS TO APPT-STATUS.
032600     PERFORM 380-REWRITE-APPT THRU 380-EXIT.
032700     MOVE APPT-STATUS TO AT-STATUS (APPT-IDX).
032800 300-EXIT.
032900     EXIT.
033000
033100 320-CANCEL.
033200     MOVE "320-CANCEL" TO PARA-NAME.
033300     READ APPOINTMENT-MASTER-FILE
033400         INVALID KEY
033500             MOVE "*** APPT MASTER READ FAILED (CANCEL)" TO
033600                 ABEND-REASON
033700             GO TO 1000-ABEND-RTN.
033800     MOVE "CANCELLED" TO APPT-STATUS.
033900     PERFORM 380-REWRITE-APPT THRU 380-EXIT.
034000     MOVE APPT-STATUS TO AT-STATUS (APPT-IDX).
034100 320-EXIT.
034200     EXIT.
034300
034400 340-DELETE.
034500     MOVE "340-DELETE" TO PARA-NAME.
034600     DELETE APPOINTMENT-MASTER-FILE
034700         INVALID KEY
034800             MOVE "*** APPT MASTER DELETE FAILED" TO
034900                 ABEND-REASON
035000             GO TO 1000-ABEND-RTN.
035100     MOVE "DELETED  " TO AT-STATUS (APPT-IDX).
035200     ADD 1 TO RECORDS-UPDATED.
035300 340-EXIT.
035400     EXIT.
035500
035600******************************************************************
035700*  360-FULL-UPDATE - RE-RUNS THE SAME EDITS APPTEDIT APPLIES ON   *
035800*  CREATE (R001-R013), EXCLUDING THIS APPOINTMENT'S OWN ROW FROM  *
035900*  THE OVERLAP SCAN, THEN REWRITES THE MASTER.          042692RH  *
036000*  050604 TG - FULL SET OF RULES NOW RE-CHECKED, NOT JUST THE     *
036100*              SUBSET BELOW - SEE 362-VALIDATE-FULL-UPDATE.       *
036200******************************************************************
036300 360-FULL-UPDATE.
036400     MOVE "360-FULL-UPDATE" TO PARA-NAME.
036500     MOVE "N" TO ERROR-FOUND-SW.
036600     PERFORM 362-VALIDATE-FULL-UPDATE THRU 362-EXIT.
036700     IF RECORD-ERROR-FOUND
036800         MOVE MU-APPT-ID TO ACTUAL-VAL
036900         WRITE SYSOUT-REC FROM ABEND-REC
037000         GO TO 360-EXIT.
037100
037200     READ APPOINTMENT-MASTER-FILE
037300         INVALID KEY
037400             MOVE "*** APPT MASTER READ FAILED (FULL)" TO
037500                 ABEND-REASON
037600             GO TO 1000-ABEND-RTN.
037700     MOVE MU-DOCTOR-ID  TO APPT-DOCTOR-ID.
037800     MOVE MU-PATIENT-ID TO APPT-PATIENT-ID.
037900     MOVE MU-START-DATE-N TO APPT-START-DATE.
038000     MOVE MU-START-TIME-N TO APPT-START-TIME.
038100     MOVE MU-END-DATE-N   TO APPT-END-DATE.
038200     MOVE MU-END-TIME-N   TO APPT-END-TIME.
038300     MOVE MU-APPT-TYPE    TO APPT-TYPE.
038400     MOVE MU-NOTES        TO APPT-NOTES.
038500     PERFORM 380-REWRITE-APPT THRU 380-EXIT.
038600     MOVE APPT-DOCTOR-ID  TO AT-DOCTOR-ID (APPT-IDX).
038700     MOVE WS-START-DTM    TO AT-START-DTM (APPT-IDX).
038800     MOVE WS-END-DTM      TO AT-END-DTM (APPT-IDX).
038900 360-EXIT.
039000     EXIT.
039100
039200 362-VALIDATE-FULL-UPDATE.
039300     IF MU-DOCTOR-ID = SPACES OR MU-PATIENT-ID = SPACES
039400        MOVE "*** DOCTOR/PATIENT ID REQUIRED" TO ABEND-REASON
039500        MOVE "Y" TO ERROR-FOUND-SW
039600        GO TO 362-EXIT.
039700
039800     IF MU-START-DATE NOT NUMERIC OR MU-START-TIME NOT NUMERIC
039900        OR MU-END-DATE NOT NUMERIC OR MU-END-TIME NOT NUMERIC
040000        MOVE "*** INVALID DATE/TIME ON FULL UPDATE" TO
040100            ABEND-REASON
040200        MOVE "Y" TO ERROR-FOUND-SW
040300        GO TO 362-EXIT.
040400
040500     COMPUTE WS-START-DTM =
040600         (MU-START-DATE-N * 10000) + MU-START-TIME-N.
040700     COMPUTE WS-END-DTM =
040800         (MU-END-DATE-N * 10000) + MU-END-TIME-N.
040900     IF WS-END-DTM NOT > WS-START-DTM
041000        MOVE "*** END NOT AFTER START ON FULL UPDATE" TO
041100            ABEND-REASON
041200        MOVE "Y" TO ERROR-FOUND-SW
041300        GO TO 362-EXIT.
041400
041500     SET DOC-IDX TO 1.
041600     SEARCH DOCTOR-TABLE
041700         AT END
041800             MOVE "*** DOCTOR NOT ON MASTER (FULL UPDATE)" TO
041900                 ABEND-REASON
042000             MOVE "Y" TO ERROR-FOUND-SW
042100             GO TO 362-EXIT
042200         WHEN DT-DOCTOR-ID (DOC-IDX) = MU-DOCTOR-ID
042300             CONTINUE.
042400
042500     SET PAT-IDX TO 1.
042600     SEARCH PATIENT-TABLE
042700         AT END
042800             MOVE "*** PATIENT NOT ON MASTER (FULL UPDATE)" TO
042900                 ABEND-REASON
043000             MOVE "Y" TO ERROR-FOUND-SW
043100             GO TO 362-EXIT
043200         WHEN PT-PATIENT-ID (PAT-IDX) = MU-PATIENT-ID
043300             CONTINUE.
043400
043500****** REQUEST 7212 - R008 THRU R013 WERE NOT RE-CHECKED ON A
043600****** FULL UPDATE.  RE-RUN HERE THE SAME AS APPTEDIT RUNS THEM
043700****** ON CREATE (400-NUMERIC-RANGE-EDITS / 500-CONFLICT-AND-
043800****** HOURS-EDITS), CONFLICT (R011) AHEAD OF HOURS (R012) AND
043900****** WEEKDAY (R013) SO THE FIRST-APPLICABLE REASON WINS.
044000
044100****** R008 - START DATE MAY NOT BE IN THE PAST
044200     IF MU-START-DATE-N < WS-SYSTEM-DATE-8
044300        MOVE "*** START DATE IS IN THE PAST (FULL UPDATE)" TO
044400            ABEND-REASON
044500        MOVE "Y" TO ERROR-FOUND-SW
044600        GO TO 362-EXIT.
044700
044800     PERFORM 366-COMPUTE-DURATION THRU 366-EXIT.
044900****** R009/R010 - DURATION MUST BE 15 TO 480 MINUTES
045000     IF WS-DURATION-MIN < 15
045100        OR WS-DURATION-MIN > 480
045200        MOVE "*** DURATION MUST BE 15-480 MINUTES (FULL UPDATE)" TO
045300            ABEND-REASON
045400        MOVE "Y" TO ERROR-FOUND-SW
045500        GO TO 362-EXIT.
045600
045700****** R011 - SAME-DOCTOR OVERLAP SCAN, EXCLUDING THIS ROW.  RUNS
045800****** FIRST, AHEAD OF THE HOURS/WEEKDAY EDITS, SO A FULL UPDATE
045900****** THAT FAILS MORE THAN ONE RULE STILL COMES BACK WITH THE
046000****** CONFLICT REASON, MATCHING APPTEDIT'S VALIDATION ORDER.
046100     PERFORM 364-CHECK-OVERLAP THRU 364-EXIT
046200         VARYING ROW-SUB FROM 1 BY 1
046300         UNTIL ROW-SUB > APPT-TBL-COUNT.
046400     IF RECORD-ERROR-FOUND
046500        GO TO 362-EXIT.
046600
046700****** R012 - APPOINTMENTS MUST FALL WITHIN 0800-1800
046800     IF MU-START-TIME-N < 0800 OR MU-END-TIME-N > 1800
046900        MOVE "*** OUTSIDE CLINIC WORKING HOURS (FULL UPDATE)" TO
047000            ABEND-REASON
047100        MOVE "Y" TO ERROR-FOUND-SW
047200        GO TO 362-EXIT.
047300
047400****** R013 - NO WEEKEND APPOINTMENTS (1=SUNDAY, 7=SATURDAY)
047500     CALL "WKDCHK" USING MU-START-DATE-N, WS-DAY-OF-WEEK,
047600                          RETURN-CD.
047700     IF WS-DAY-OF-WEEK = 1 OR WS-DAY-OF-WEEK = 7
047800        MOVE "*** CLINIC IS CLOSED ON WEEKENDS (FULL UPDATE)" TO
047900            ABEND-REASON
048000        MOVE "Y" TO ERROR-FOUND-SW.
048100 362-EXIT.
048200     EXIT.
048300
048400 364-CHECK-OVERLAP.
048500     IF ROW-SUB = APPT-IDX
048600        GO TO 364-EXIT.
048700     IF AT-DOCTOR-ID (ROW-SUB) NOT = MU-DOCTOR-ID
048800        GO TO 364-EXIT.
048900****** ONLY A SCHEDULED APPOINTMENT CAN BLOCK THIS UPDATE -       050604TG
049000****** PENDING, COMPLETED, CANCELLED AND DELETED ROWS DO NOT.
049100     IF AT-STATUS (ROW-SUB) NOT = "SCHEDULED"
049200        GO TO 364-EXIT.
049300****** INCLUSIVE OVERLAP TEST - SAME FORMULA APPTEDIT USES ON     042904TG
049400****** CREATE (510-CHECK-OVERLAP) SO A BACK-TO-BACK APPOINTMENT   042904TG
049500****** IS STILL A CONFLICT HERE.                                  042904TG
049600     IF (AT-START-DTM (ROW-SUB) >= WS-START-DTM
049700           AND AT-START-DTM (ROW-SUB) <= WS-END-DTM)
049800     OR (AT-END-DTM (ROW-SUB) >= WS-START-DTM
049900           AND AT-END-DTM (ROW-SUB) <= WS-END-DTM)
050000     OR (AT-START-DTM (ROW-SUB) <= WS-START-DTM
050100           AND AT-END-DTM (ROW-SUB) >= WS-END-DTM)
050200        MOVE "*** DOCTOR ALREADY BOOKED (FULL UPDATE)" TO
050300            ABEND-REASON
050400        MOVE "Y" TO ERROR-FOUND-SW.
050500 364-EXIT.
050600     EXIT.
050700
050800******************************************************************
050900*  366-COMPUTE-DURATION - MINUTES BETWEEN START AND END, SAME     *
051000*  DIVIDE/REMAINDER TECHNIQUE APPTEDIT USES (410-COMPUTE-         *
051100*  DURATION) SO THE TWO PROGRAMS AGREE ON WHAT A DAY-SPANNING     *
051200*  APPOINTMENT'S LENGTH IS.                              050604TG *
051300******************************************************************
051400 366-COMPUTE-DURATION.
051500     DIVIDE MU-START-TIME-N BY 100 GIVING WS-HOURS-PART
051600         REMAINDER WS-MINS-PART.
051700     COMPUTE WS-START-MOD = (WS-HOURS-PART * 60) + WS-MINS-PART.
051800     DIVIDE MU-END-TIME-N BY 100 GIVING WS-HOURS-PART
051900         REMAINDER WS-MINS-PART.
052000     COMPUTE WS-END-MOD = (WS-HOURS-PART * 60) + WS-MINS-PART.
052100     COMPUTE WS-DURATION-MIN =
052200         ((MU-END-DATE-N - MU-START-DATE-N) * 1440)
052300         + WS-END-MOD - WS-START-MOD.
052400 366-EXIT.
052500     EXIT.
052600
052700 380-REWRITE-APPT.
052800     REWRITE APPT-MASTER-RECORD
052900         INVALID KEY
053000             MOVE "*** APPT MASTER REWRITE FAILED" TO
053100                 ABEND-REASON
053200             GO TO 1000-ABEND-RTN.
053300     ADD 1 TO RECORDS-UPDATED.
053400 380-EXIT.
053500     EXIT.
053600
053700 800-OPEN-FILES.
053800     MOVE "800-OPEN-FILES" TO PARA-NAME.
053900     OPEN INPUT APPOINTMENT-MAINT-TXN-FILE.
054000     OPEN INPUT DOCTOR-MASTER-FILE.
054100     OPEN INPUT PATIENT-MASTER-FILE.
054200     OPEN OUTPUT SYSOUT.
054300     OPEN I-O APPOINTMENT-MASTER-FILE.
054400 800-EXIT.
054500     EXIT.
054600
054700 820-LOAD-DOCTOR-TABLE.
054800     MOVE "820-LOAD-DOCTOR-TABLE" TO PARA-NAME.
054900     PERFORM 822-READ-DOCTOR THRU 822-EXIT
055000         UNTIL DOC-AT-END OR DOC-TBL-COUNT = 500.
055100 820-EXIT.
055200     EXIT.
055300
055400 822-READ-DOCTOR.
055500     READ DOCTOR-MASTER-FILE NEXT RECORD
055600         AT END
055700             MOVE "10" TO DOC-MSTR-STATUS
055800             GO TO 822-EXIT.
055900     ADD 1 TO DOC-TBL-COUNT.
056000     MOVE DOC-DOCTOR-ID   TO DT-DOCTOR-ID (DOC-TBL-COUNT).
056100     MOVE DOC-ACTIVE-FLAG TO DT-ACTIVE-FLAG (DOC-TBL-COUNT).
056200 822-EXIT.
056300     EXIT.
056400
056500 830-LOAD-PATIENT-TABLE.
056600     MOVE "830-LOAD-PATIENT-TABLE" TO PARA-NAME.
056700     PERFORM 832-READ-PATIENT THRU 832-EXIT
056800         UNTIL PAT-AT-END OR PAT-TBL-COUNT = 5000.
056900 830-EXIT.
057000     EXIT.
057100
057200 832-READ-PATIENT.
057300     READ PATIENT-MASTER-FILE NEXT RECORD
057400         AT END
057500             MOVE "10" TO PAT-MSTR-STATUS
057600             GO TO 832-EXIT.
057700     ADD 1 TO PAT-TBL-COUNT.
057800     MOVE PAT-PATIENT-ID TO PT-PATIENT-ID (PAT-TBL-COUNT).
057900 832-EXIT.
058000     EXIT.
058100
058200 840-LOAD-APPT-TABLE.
058300     MOVE "840-LOAD-APPT-TABLE" TO PARA-NAME.
058400     PERFORM 842-READ-APPT THRU 842-EXIT
058500         UNTIL APPT-MSTR-STATUS = "10" OR APPT-TBL-COUNT = 5000.
058600     MOVE SPACES TO APPT-MSTR-STATUS.
058700 840-EXIT.
058800     EXIT.
058900
059000 842-READ-APPT.
059100     READ APPOINTMENT-MASTER-FILE NEXT RECORD
059200         AT END
059300             MOVE "10" TO APPT-MSTR-STATUS
059400             GO TO 842-EXIT.
059500     ADD 1 TO APPT-TBL-COUNT.
059600     MOVE APPT-ID          TO AT-APPT-ID (APPT-TBL-COUNT).
059700     MOVE APPT-DOCTOR-ID   TO AT-DOCTOR-ID (APPT-TBL-COUNT).
059800     MOVE APPT-START-DTM   TO AT-START-DTM (APPT-TBL-COUNT).
059900     MOVE APPT-END-DTM     TO AT-END-DTM (APPT-TBL-COUNT).
060000     MOVE APPT-STATUS      TO AT-STATUS (APPT-TBL-COUNT).
060100     MOVE APPT-TBL-COUNT   TO AT-RRN (APPT-TBL-COUNT).
060200 842-EXIT.
060300     EXIT.
060400
060500 850-CLOSE-FILES.
060600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
060700     CLOSE APPOINTMENT-MAINT-TXN-FILE, DOCTOR-MASTER-FILE,
060800           PATIENT-MASTER-FILE, APPOINTMENT-MASTER-FILE, SYSOUT.
060900 850-EXIT.
061000     EXIT.
061100
061200 900-READ-MAINT-TXN.
061300     READ APPOINTMENT-MAINT-TXN-FILE INTO WS-MAINT-REC
061400         AT END MOVE "10" TO IFCODE
061500         GO TO 900-EXIT
061600     END-READ.
061700     ADD 1 TO RECORDS-READ.
061800 900-EXIT.
061900     EXIT.
062000
062100 900-CLEANUP.
062200     MOVE "900-CLEANUP" TO PARA-NAME.
062300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062400     DISPLAY "** MAINTENANCE REQUESTS READ **".
062500     DISPLAY RECORDS-READ.
062600     DISPLAY "** APPOINTMENTS UPDATED **".
062700     DISPLAY RECORDS-UPDATED.
062800     DISPLAY "** APPOINTMENTS NOT FOUND **".
062900     DISPLAY RECORDS-NOT-FOUND.
063000     DISPLAY "******** NORMAL END OF JOB APPTUPDT ********".
063100 900-EXIT.
063200     EXIT.
063300
063400 1000-ABEND-RTN.
063500     WRITE SYSOUT-REC FROM ABEND-REC.
063600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063700     DISPLAY "*** ABNORMAL END OF JOB - APPTUPDT ***" UPON
063800         CONSOLE.
063900     DIVIDE ZERO-VAL INTO ONE-VAL.
