000100******************************************************************
000200*    ABENDREC  -  STANDARD ABEND / DIAGNOSTIC DUMP RECORD        *
000300*    COPY MEMBER FOR ALL APPOINTMENT-SYSTEM BATCH PROGRAMS       *
000400******************************************************************
000500*    WRITTEN FROM BY ANY PARAGRAPH THAT FALLS INTO A PROGRAM'S   *
000600*    1000-ABEND-RTN.  PARA-NAME IS STAMPED BY EVERY PARAGRAPH SO *
000700*    THE DUMP TELLS THE OPERATOR WHERE THE JOB DIED.             *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  FILLER                      PIC X(03) VALUE "***".
001100     05  PARA-NAME                   PIC X(30) VALUE SPACES.
001200     05  FILLER                      PIC X(02) VALUE SPACES.
001300     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001400     05  FILLER                      PIC X(02) VALUE SPACES.
001500     05  EXPECTED-VAL                PIC X(15) VALUE SPACES.
001600     05  FILLER                      PIC X(01) VALUE SPACES.
001700     05  ACTUAL-VAL                  PIC X(15) VALUE SPACES.
001800     05  FILLER                      PIC X(04) VALUE SPACES.
001900
002000****** FORCED-ABEND DIVISOR/DIVIDEND - SEE 1000-ABEND-RTN IN EACH
002100****** PROGRAM.  DIVIDE ZERO-VAL INTO ONE-VAL BLOWS A 0C7 SO THE
002200****** JOB SHOWS UP ON THE OPERATOR'S ABEND LISTING.
002300 77  ZERO-VAL                        PIC S9(4) COMP VALUE ZERO.
002400 77  ONE-VAL                         PIC S9(4) COMP VALUE 1.
