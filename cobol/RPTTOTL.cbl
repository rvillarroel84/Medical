000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RPTTOTL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/21/88.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          LAST STEP OF THE NIGHTLY SCHEDULING RUN.  READS THE
001300*          RUN-TOTALS HAND-OFF RECORDS DROPPED BY APPTEDIT AND
001400*          PATEDIT AND PRINTS THE CONTROL-TOTALS-REPORT SO THE
001500*          OPERATOR CAN SEE HOW THE NIGHT WENT WITHOUT DIGGING
001600*          THROUGH EITHER STEP'S SYSOUT.
001700*
001800*          ADAPTED FROM THE OLD PATIENT-LISTING STEP - KEPT ITS
001900*          PAGE-HEADER/COLUMN-HEADER/PAGINATION SHAPE, DROPPED
002000*          ALL OF ITS PATIENT/TREATMENT LISTING CONTENT.
002100*
002200******************************************************************
002300*  CHANGE LOG                                                    *
002400*  032188 JS   ORIGINAL - ADAPTED FROM PATLIST.                   *
002500*  091289 TGD  REQUEST 0587 - ADDED THE PATIENT-CREATED AND       *
002600*              PATIENT-UPDATED LINES ONCE PATEDIT STARTED         *
002700*              DROPPING OFF A RUN-TOTALS RECORD OF ITS OWN.       *
002800*  110598 MM   Y2K REQUEST 5820 - HEADER DATE NOW WINDOWED THE    *
002900*              SAME WAY APPTEDIT WINDOWS ITS SYSTEM DATE.         *
003000*  061203 KT   REQUEST 6604 - NO MASTER FILE ACCESS IN THIS STEP, *
003100*              UNAFFECTED BY THE VSAM-TO-RELATIVE CONVERSION.     *
003200*  042904 TG   REQUEST 7115 - REPORT NO LONGER SHOWS CREATED/     *
003300*              UPDATED/CANCELLED/DELETED COUNTS.  APPOINTMENT     *
003400*              AND PATIENT READ/ACCEPTED/REJECTED ARE NOW KEPT    *
003500*              SEPARATE AND A REJECT-REASON BREAKDOWN (VALID-     *
003600*              ATION/CONFLICT/HOURS-DAY/NOT FOUND) WAS ADDED SO   *
003700*              THE FRONT DESK CAN SEE WHY A NIGHT'S BATCH SHRANK. *
003800******************************************************************
003900*
004000*          RUN-TOTALS HAND-OFF      -   RUNTOTFL
004100*
004200*          CONTROL TOTALS REPORT    -   TOTALRPT
004300*
004400*          DUMP FILE                -   SYSOUT
004500*
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT RUN-TOTALS-FILE
006100     ASSIGN TO UT-S-RUNTOTFL
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS IS IFCODE.
006400
006500     SELECT CONTROL-TOTALS-RPT
006600     ASSIGN TO UT-S-TOTALRPT
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 132 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC                  PIC X(132).
007900
008000 FD  RUN-TOTALS-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 77 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS RUN-TOTALS-IN-REC.
008600 01  RUN-TOTALS-IN-REC           PIC X(77).
008700
008800 FD  CONTROL-TOTALS-RPT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS RPT-REC.
009400 01  RPT-REC                     PIC X(132).
009500
009600 WORKING-STORAGE SECTION.
009700
009800 01  FILE-STATUS-CODES.
009900     05  IFCODE                   PIC X(2).
010000         88  NO-MORE-DATA              VALUE "10".
010100     05  OFCODE                   PIC X(2).
010200
010300 01  WS-HDR-REC.
010400     05  FILLER                   PIC X(01) VALUE " ".
010500     05  HDR-DATE.
010600         10  HDR-CC               PIC 9(02).
010700         10  HDR-YY               PIC 9(02).
010800         10  DASH-1               PIC X(01) VALUE "-".
010900         10  HDR-MM               PIC 9(02).
011000         10  DASH-2               PIC X(01) VALUE "-".
011100         10  HDR-DD               PIC 9(02).
011200     05  FILLER                   PIC X(15) VALUE SPACES.
011300     05  FILLER                   PIC X(40) VALUE
011400         "SCHEDULING SYSTEM CONTROL TOTALS REPORT".
011500     05  FILLER                   PIC X(20)
011600                  VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
011700     05  PAGE-NBR-O               PIC ZZ9.
011800     05  FILLER                   PIC X(43) VALUE SPACES.
011900
012000 01  WS-COLM-HDR-REC.
012100     05  FILLER                   PIC X(05) VALUE SPACES.
012200     05  FILLER                   PIC X(30) VALUE
012300         "TOTAL FOR THE NIGHTLY RUN".
012400     05  FILLER                   PIC X(05) VALUE SPACES.
012500     05  FILLER                   PIC X(09) VALUE "  COUNT".
012600     05  FILLER                   PIC X(83) VALUE SPACES.
012700
012800
012900*RAW 6-DIGIT VIEW OF THE HEADER DATE BLOCK - USED ONLY TO
013000*DISPLAY THE FULL RUN DATE ON THE OPERATOR CONSOLE, SEPARATE
013100*FROM THE WINDOWED CC/YY/MM/DD FIELDS PRINTED ON THE REPORT.
013200 01  HDR-DATE-RAW-VIEW REDEFINES WS-HDR-REC.
013300     05  FILLER                   PIC X(01).
013400     05  HDV-CCYY                 PIC 9(04).
013500     05  FILLER                   PIC X(01).
013600     05  HDV-MM                   PIC 9(02).
013700     05  FILLER                   PIC X(01).
013800     05  HDV-DD                   PIC 9(02).
013900     05  FILLER                   PIC X(121).
014000
014100 01  WS-BLANK-LINE.
014200     05  FILLER                   PIC X(132) VALUE SPACES.
014300
014400 01  MISC-WS-FLDS.
014500     05  WS-SYSTEM-DATE-6         PIC 9(06).
014600     05  WS-LINES                 PIC S9(4) COMP VALUE ZERO.
014700     05  WS-PAGES                 PIC S9(4) COMP VALUE 1.
014800
014900 01  WS-SYSTEM-DATE-VIEW REDEFINES WS-SYSTEM-DATE-6.
015000     05  WS-SD-YY                 PIC 9(02).
015100     05  WS-SD-MM                 PIC 9(02).
015200     05  WS-SD-DD                 PIC 9(02).
015300
015400 01  FLAGS-AND-SWITCHES.
015500     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
015600
015700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015800     05  RECORDS-READ             PIC S9(7) COMP VALUE ZERO.
015900
016000 COPY ABENDREC.
016100 COPY RUNTOTL.
016200
016300 PROCEDURE DIVISION.
016400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016500     PERFORM 100-MAINLINE THRU 100-EXIT
016600             UNTIL NO-MORE-DATA.
016700     PERFORM 700-PRINT-REPORT THRU 700-EXIT.
016800     PERFORM 999-CLEANUP THRU 999-EXIT.
016900     MOVE ZERO TO RETURN-CODE.
017000     GOBACK.
017100
017200 000-HOUSEKEEPING.
017300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017400     DISPLAY "******** BEGIN JOB RPTTOTL ********".
017500     ACCEPT WS-SYSTEM-DATE-6 FROM DATE.
017600     IF WS-SD-YY < 50                                             110598MM
017700         MOVE 20 TO HDR-CC                                        110598MM
017800     ELSE                                                         110598MM
017900         MOVE 19 TO HDR-CC.                                       110598MM
018000     MOVE WS-SD-YY TO HDR-YY.
018100     MOVE WS-SD-MM TO HDR-MM.
018200     MOVE WS-SD-DD TO HDR-DD.
018300
018400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, W09-RUN-TOTALS.
018500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018600     PERFORM 900-READ-RUN-TOTALS THRU 900-EXIT.
018700     IF NO-MORE-DATA
018800         MOVE "EMPTY RUN-TOTALS HAND-OFF FILE" TO ABEND-REASON
018900         GO TO 1000-ABEND-RTN.
019000 000-EXIT.
019100     EXIT.
019200
019300 100-MAINLINE.
019400     MOVE "100-MAINLINE" TO PARA-NAME.
019500     PERFORM 200-ACCUMULATE-TOTALS THRU 200-EXIT.
019600     PERFORM 900-READ-RUN-TOTALS THRU 900-EXIT.
019700 100-EXIT.
019800     EXIT.
019900
020000******************************************************************
020100*  200-ACCUMULATE-TOTALS - RT-SOURCE-PGM TELLS US WHICH EDIT      *
020200*  STEP THIS HAND-OFF RECORD CAME FROM SO THE READ/ACCEPTED/      *
020300*  REJECTED COUNTS LAND ON THE APPOINTMENT OR PATIENT LINE OF     *
020400*  THE REPORT.  THE REJECT-REASON BREAKDOWN IS ONLY EVER          *
020500*  POPULATED BY APPTEDIT - PATEDIT ZEROES ITS COPY OF THOSE       *
020600*  FOUR FIELDS BEFORE WRITING ITS HAND-OFF RECORD.      042904TG  *
020700******************************************************************
020800 200-ACCUMULATE-TOTALS.
020900     MOVE "200-ACCUMULATE-TOTALS" TO PARA-NAME.
021000     IF RT-FROM-APPTEDIT
021100         ADD RT-TXN-READ     TO CT-APPT-READ
021200         ADD RT-TXN-ACCEPTED TO CT-APPT-ACCEPTED
021300         ADD RT-TXN-REJECTED TO CT-APPT-REJECTED
021400         ADD RT-REJ-VALIDATION TO CT-REJ-VALIDATION
021500         ADD RT-REJ-CONFLICT   TO CT-REJ-CONFLICT
021600         ADD RT-REJ-HOURS-DAY  TO CT-REJ-HOURS-DAY
021700         ADD RT-REJ-NOTFOUND   TO CT-REJ-NOTFOUND
021800     ELSE IF RT-FROM-PATEDIT                                      091289TG
021900         ADD RT-TXN-READ     TO CT-PAT-READ
022000         ADD RT-TXN-ACCEPTED TO CT-PAT-ACCEPTED
022100         ADD RT-TXN-REJECTED TO CT-PAT-REJECTED
022200     ELSE
022300         MOVE "*** UNKNOWN RT-SOURCE-PGM ON HAND-OFF FILE" TO
022400             ABEND-REASON
022500         MOVE RT-SOURCE-PGM TO ACTUAL-VAL
022600         WRITE SYSOUT-REC FROM ABEND-REC.
022700 200-EXIT.
022800     EXIT.
022900
023000 700-PRINT-REPORT.
023100     MOVE "700-PRINT-REPORT" TO PARA-NAME.
023200     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
023300     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
023400
023500     MOVE "APPOINTMENT TRANSACTIONS READ" TO CT-LINE-LABEL.
023600     MOVE CT-APPT-READ TO CT-COUNT-NUM.
023700     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
023800
023900     MOVE "APPOINTMENTS ACCEPTED" TO CT-LINE-LABEL.
024000     MOVE CT-APPT-ACCEPTED TO CT-COUNT-NUM.
024100     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
024200
024300     MOVE "APPOINTMENTS REJECTED" TO CT-LINE-LABEL.
024400     MOVE CT-APPT-REJECTED TO CT-COUNT-NUM.
024500     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
024600
024700     MOVE "  REJECTED - VALIDATION" TO CT-LINE-LABEL.
024800     MOVE CT-REJ-VALIDATION TO CT-COUNT-NUM.
024900     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
025000
025100     MOVE "  REJECTED - CONFLICT" TO CT-LINE-LABEL.
025200     MOVE CT-REJ-CONFLICT TO CT-COUNT-NUM.
025300     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
025400
025500     MOVE "  REJECTED - HOURS/DAY" TO CT-LINE-LABEL.
025600     MOVE CT-REJ-HOURS-DAY TO CT-COUNT-NUM.
025700     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
025800
025900     MOVE "  REJECTED - DOC/PAT NOT FOUND" TO CT-LINE-LABEL.
026000     MOVE CT-REJ-NOTFOUND TO CT-COUNT-NUM.
026100     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
026200
026300     MOVE "PATIENT TRANSACTIONS READ" TO CT-LINE-LABEL.
026400     MOVE CT-PAT-READ TO CT-COUNT-NUM.
026500     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
026600
026700     MOVE "PATIENTS ACCEPTED" TO CT-LINE-LABEL.
026800     MOVE CT-PAT-ACCEPTED TO CT-COUNT-NUM.
026900     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
027000
027100     MOVE "PATIENTS REJECTED" TO CT-LINE-LABEL.
027200     MOVE CT-PAT-REJECTED TO CT-COUNT-NUM.
027300     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
027400 700-EXIT.
027500     EXIT.
027600
027700 710-WRITE-PAGE-HDR.
027800     MOVE "710-WRITE-PAGE-HDR" TO PARA-NAME.
027900     IF WS-PAGES = 1
028000         DISPLAY "REPORT DATE: " HDV-CCYY "-" HDV-MM "-" HDV-DD
028100     END-IF.
028200     WRITE RPT-REC FROM WS-BLANK-LINE
028300         AFTER ADVANCING 1.
028400     MOVE WS-PAGES TO PAGE-NBR-O.
028500     WRITE RPT-REC FROM WS-HDR-REC
028600         AFTER ADVANCING NEXT-PAGE.
028700     ADD 1 TO WS-PAGES.
028800     MOVE ZERO TO WS-LINES.
028900     WRITE RPT-REC FROM WS-BLANK-LINE
029000         AFTER ADVANCING 1.
029100 710-EXIT.
029200     EXIT.
029300
029400 720-WRITE-COLM-HDR.
029500     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
029600     WRITE RPT-REC FROM WS-COLM-HDR-REC
029700         AFTER ADVANCING 2.
029800     ADD 1 TO WS-LINES.
029900 720-EXIT.
030000     EXIT.
030100
030200 740-WRITE-DETAIL-LINE.
030300     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
030400     IF WS-LINES > 50
030500         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
030600     MOVE CT-COUNT-NUM TO CT-LINE-COUNT.
030700     WRITE RPT-REC FROM CT-PRINT-LINE
030800         AFTER ADVANCING 1.
030900     ADD 1 TO WS-LINES.
031000 740-EXIT.
031100     EXIT.
031200
031300 790-CHECK-PAGINATION.
031400     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
031500     PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
031600     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
031700 790-EXIT.
031800     EXIT.
031900
032000 800-OPEN-FILES.
032100     MOVE "800-OPEN-FILES" TO PARA-NAME.
032200     OPEN INPUT RUN-TOTALS-FILE.
032300     OPEN OUTPUT CONTROL-TOTALS-RPT.
032400     OPEN OUTPUT SYSOUT.
032500 800-EXIT.
032600     EXIT.
032700
032800 850-CLOSE-FILES.
032900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033000     CLOSE RUN-TOTALS-FILE, CONTROL-TOTALS-RPT, SYSOUT.
033100 850-EXIT.
033200     EXIT.
033300
033400 900-READ-RUN-TOTALS.
033500     READ RUN-TOTALS-FILE INTO RUN-TOTALS-RECORD
033600         AT END MOVE "10" TO IFCODE
033700         MOVE "N" TO MORE-DATA-SW
033800         GO TO 900-EXIT
033900     END-READ.
034000     ADD 1 TO RECORDS-READ.
034100 900-EXIT.
034200     EXIT.
034300
034400 999-CLEANUP.
034500     MOVE "999-CLEANUP" TO PARA-NAME.
034600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034700     DISPLAY "** HAND-OFF RECORDS READ **".
034800     DISPLAY RECORDS-READ.
034900     DISPLAY "******** NORMAL END OF JOB RPTTOTL ********".
035000 999-EXIT.
035100     EXIT.
035200
035300 1000-ABEND-RTN.
035400     WRITE SYSOUT-REC FROM ABEND-REC.
035500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035600     DISPLAY "*** ABNORMAL END OF JOB - RPTTOTL ***" UPON
035700         CONSOLE.
035800     DIVIDE ZERO-VAL INTO ONE-VAL.
