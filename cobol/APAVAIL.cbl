000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APAVAIL.
000300 AUTHOR. R HOLLIS.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 07/19/89.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM ANSWERS "CAN DOCTOR X SEE A PATIENT IN
001300*          THIS WINDOW" REQUESTS FROM THE FRONT DESK.  FOR EACH
001400*          REQUEST RECORD WE CHECK THE DOCTOR IS ON FILE, THEN
001500*          SCAN HIS SCHEDULED APPOINTMENTS FOR AN OVERLAP - THAT
001600*          SCAN ALONE DECIDES AVAILABLE/NOT AVAILABLE.  ONE
001700*          RESPONSE RECORD GOES OUT FOR EVERY REQUEST RECORD THAT
001800*          COMES IN - THIS STEP NEVER REJECTS A TRANSACTION, IT
001900*          ONLY ANSWERS IT.
002000*
002100*          ADAPTED FROM THE OLD LAB-TEST TABLE SEARCH STEP - SAME
002200*          "LOAD A TABLE, SEARCH IT FOR EVERY INCOMING RECORD"
002300*          SHAPE, DIFFERENT TABLE.
002400*
002500******************************************************************
002600*  CHANGE LOG                                                    *
002700*  071989 RH   ORIGINAL - ADAPTED FROM TRMTSRCH.                  *
002800*  032291 RH   REQUEST 3106 - ADDED THE INACTIVE-DOCTOR CHECK.    *
002900*  110598 MM   Y2K REQUEST 5820 - RELIES ON THE DATE FIELDS AS    *
003000*              PASSED, NO CENTURY WINDOWING NEEDED IN THIS STEP.  *
003100*  061203 KT   REQUEST 6604 - APPOINTMENT/DOCTOR MASTERS CONVERTED*
003200*              FROM VSAM TO RELATIVE, TABLE LOAD REWRITTEN.       *
003300*  042904 TG   REQUEST 7115 - 210-CHECK-OVERLAP USED A BARE       *
003400*              HALF-OPEN TEST THAT MISSED A BACK-TO-BACK BOOKING. *
003500*              RESTATED TO MATCH THE INCLUSIVE TEST APPTEDIT AND  *
003600*              APPTUPDT NOW USE FOR THE SAME RULE.                *
003700*  050604 TG   REQUEST 7212 - DROPPED THE INACTIVE-DOCTOR CHECK   *
003800*              ADDED UNDER REQUEST 3106.  THE FRONT DESK'S        *
003900*              AVAILABILITY LOOKUP ANSWERS OFF THE APPOINTMENT    *
004000*              TABLE ONLY - WHETHER THE DOCTOR IS MARKED ACTIVE   *
004100*              ON THE DOCTOR MASTER IS NOT PART OF THIS ANSWER.   *
004200*  050604 TG   REQUEST 7212 (CONT'D) - 210-CHECK-OVERLAP'S SKIP    *
004300*              LIST ONLY EXCLUDED CANCELLED/NO-SHOW ROWS, SO A     *
004400*              PENDING OR COMPLETED APPOINTMENT ALSO CAME BACK AS  *
004500*              UNAVAILABLE.  NARROWED THE SKIP TEST TO SCHEDULED   *
004600*              ROWS ONLY, PER THE CLINIC DIRECTOR.                 *
004700******************************************************************
004800*
004900*          REQUEST FILE             -   AVAILRQ
005000*
005100*          RESPONSE FILE            -   AVAILRS
005200*
005300*          DOCTOR TABLE (RELATIVE)  -   DOCTMSTR
005400*
005500*          APPOINTMENT TABLE (REL.) -   APPTMSTR
005600*
005700*          DUMP FILE                -   SYSOUT
005800*
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT AVAILABILITY-REQUEST-FILE
007400     ASSIGN TO UT-S-AVAILRQ
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       FILE STATUS IS IFCODE.
007700
007800     SELECT AVAILABILITY-RESPONSE-FILE
007900     ASSIGN TO UT-S-AVAILRS
008000       ORGANIZATION IS LINE SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT DOCTOR-MASTER-FILE
008400            ASSIGN       TO DOCTMSTR
008500            ORGANIZATION IS RELATIVE
008600            ACCESS MODE  IS SEQUENTIAL
008700            FILE STATUS  IS DOC-MSTR-STATUS.
008800
008900     SELECT APPOINTMENT-MASTER-FILE
009000            ASSIGN       TO APPTMSTR
009100            ORGANIZATION IS RELATIVE
009200            ACCESS MODE  IS SEQUENTIAL
009300            FILE STATUS  IS APPT-MSTR-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 132 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC                  PIC X(132).
010400
010500****** ONE OF THESE PER "IS THIS DOCTOR FREE" QUESTION FROM THE
010600****** FRONT DESK OR THE ON-LINE SYSTEM'S OVERNIGHT EXTRACT.
010700 FD  AVAILABILITY-REQUEST-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 60 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS AVAILABILITY-REQUEST-REC.
011300 01  AVAILABILITY-REQUEST-REC    PIC X(60).
011400
011500 FD  AVAILABILITY-RESPONSE-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 80 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS AVAILABILITY-RESPONSE-REC.
012100 01  AVAILABILITY-RESPONSE-REC   PIC X(80).
012200
012300 FD  DOCTOR-MASTER-FILE
012400     RECORD CONTAINS 480 CHARACTERS
012500     DATA RECORD IS DOCTOR-MASTER-RECORD.
012600     COPY DOCTREC.
012700
012800 FD  APPOINTMENT-MASTER-FILE
012900     RECORD CONTAINS 1200 CHARACTERS
013000     DATA RECORD IS APPT-MASTER-RECORD.
013100     COPY APPTREC.
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  IFCODE                   PIC X(2).
013700         88  NO-MORE-DATA              VALUE "10".
013800     05  OFCODE                   PIC X(2).
013900     05  DOC-MSTR-STATUS          PIC X(2).
014000         88  DOC-AT-END                VALUE "10".
014100     05  APPT-MSTR-STATUS         PIC X(2).
014200         88  APPT-AT-END               VALUE "10".
014300
014400 01  WS-REQUEST-REC.
014500     05  AR-DOCTOR-ID             PIC X(36).
014600     05  AR-START-DATE            PIC X(08).
014700     05  AR-START-TIME            PIC X(04).
014800     05  AR-END-DATE              PIC X(08).
014900     05  AR-END-TIME              PIC X(04).
015000
015100 01  WS-REQUEST-NUMERIC-VIEW REDEFINES WS-REQUEST-REC.
015200     05  FILLER                   PIC X(36).
015300     05  AR-START-DATE-N          PIC 9(08).
015400     05  AR-START-TIME-N          PIC 9(04).
015500     05  AR-END-DATE-N            PIC 9(08).
015600     05  AR-END-TIME-N            PIC 9(04).
015700
015800 01  WS-RESPONSE-REC.
015900     05  AV-DOCTOR-ID             PIC X(36).
016000     05  AV-START-DATE            PIC X(08).
016100     05  AV-START-TIME            PIC X(04).
016200     05  AV-END-DATE              PIC X(08).
016300     05  AV-END-TIME              PIC X(04).
016400     05  AV-RESULT                PIC X(13).
016500         88  RESULT-AVAILABLE          VALUE "AVAILABLE    ".
016600         88  RESULT-NOT-AVAILABLE      VALUE "NOT AVAILABLE".
016700     05  FILLER                   PIC X(07).
016800
016900 01  MISC-WS-FLDS.
017000     05  WS-START-DTM             PIC 9(12) COMP-3.
017100     05  WS-END-DTM               PIC 9(12) COMP-3.
017200     05  ROW-SUB                  PIC S9(4) COMP.
017300
017400 01  FLAGS-AND-SWITCHES.
017500     05  DOCTOR-OK-SW             PIC X(01) VALUE "N".
017600         88  DOCTOR-IS-VALID           VALUE "Y".
017700     05  CONFLICT-SW              PIC X(01) VALUE "N".
017800         88  CONFLICT-FOUND            VALUE "Y".
017900
018000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018100     05  RECORDS-READ             PIC S9(7) COMP VALUE ZERO.
018200     05  RECORDS-AVAILABLE        PIC S9(7) COMP VALUE ZERO.
018300     05  RECORDS-NOT-AVAILABLE    PIC S9(7) COMP VALUE ZERO.
018400
018500 01  W01-DOCTOR-TABLE-CTL.
018600     05  DOC-TBL-COUNT            PIC S9(4) COMP VALUE ZERO.
018700     05  DOCTOR-TABLE OCCURS 1 TO 500 TIMES
018800             DEPENDING ON DOC-TBL-COUNT
018900             INDEXED BY DOC-IDX.
019000         10  DT-DOCTOR-ID         PIC X(36).
019100         10  DT-ACTIVE-FLAG       PIC X(01).
019200
019300 01  W03-APPT-TABLE-CTL.
019400     05  APPT-TBL-COUNT           PIC S9(8) COMP VALUE ZERO.
019500     05  APPOINTMENT-TABLE OCCURS 1 TO 5000 TIMES
019600             DEPENDING ON APPT-TBL-COUNT
019700             INDEXED BY APPT-IDX.
019800         10  AT-DOCTOR-ID         PIC X(36).
019900         10  AT-START-DTM         PIC 9(12).
020000         10  AT-END-DTM           PIC 9(12).
020100         10  AT-STATUS            PIC X(09).
020200
020300 COPY ABENDREC.
020400
020500 PROCEDURE DIVISION.
020600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020700     PERFORM 100-MAINLINE THRU 100-EXIT
020800             UNTIL NO-MORE-DATA.
020900     PERFORM 900-CLEANUP THRU 900-EXIT.
021000     MOVE ZERO TO RETURN-CODE.
021100     GOBACK.
021200
021300 000-HOUSEKEEPING.
021400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "******** BEGIN JOB APAVAIL ********".
021600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021800     PERFORM 820-LOAD-DOCTOR-TABLE THRU 820-EXIT.
021900     PERFORM 840-LOAD-APPT-TABLE THRU 840-EXIT.
022000     PERFORM 900-READ-REQUEST THRU 900-EXIT.
022100     IF NO-MORE-DATA
022200         MOVE "EMPTY AVAILABILITY REQUEST FILE" TO ABEND-REASON
022300         GO TO 1000-ABEND-RTN.
022400 000-EXIT.
022500     EXIT.
022600
022700 100-MAINLINE.
022800     MOVE "100-MAINLINE" TO PARA-NAME.
022900     PERFORM 200-CHECK-AVAILABILITY THRU 200-EXIT.
023000     PERFORM 700-WRITE-RESPONSE THRU 700-EXIT.
023100     PERFORM 900-READ-REQUEST THRU 900-EXIT.
023200 100-EXIT.
023300     EXIT.
023400
023500******************************************************************
023600*  200-CHECK-AVAILABILITY - AN UNKNOWN DOCTOR IS ALWAYS ANSWERED  *
023700*  "NOT AVAILABLE".  OTHERWISE WE SCAN HIS ROWS IN THE            *
023800*  APPOINTMENT TABLE FOR ONE THAT OVERLAPS THE REQUESTED WINDOW - *
023900*  THAT OVERLAP SCAN IS THE ONLY THING THAT DECIDES THE ANSWER.   *
024000*  WHETHER THE DOCTOR MASTER MARKS HIM ACTIVE PLAYS NO PART IN    *
024100*  THIS.                                       071989RH/050604TG *
024200******************************************************************
024300 200-CHECK-AVAILABILITY.
024400     MOVE "200-CHECK-AVAILABILITY" TO PARA-NAME.
024500     MOVE "N" TO DOCTOR-OK-SW.
024600     SET DOC-IDX TO 1.
024700     SEARCH DOCTOR-TABLE
024800         AT END
024900             GO TO 200-EXIT
025000         WHEN DT-DOCTOR-ID (DOC-IDX) = AR-DOCTOR-ID
025100             CONTINUE.
025200     MOVE "Y" TO DOCTOR-OK-SW.
025300
025400     COMPUTE WS-START-DTM =
025500         (AR-START-DATE-N * 10000) + AR-START-TIME-N.
025600     COMPUTE WS-END-DTM =
025700         (AR-END-DATE-N * 10000) + AR-END-TIME-N.
025800
025900     MOVE "N" TO CONFLICT-SW.
026000     PERFORM 210-CHECK-OVERLAP THRU 210-EXIT
026100         VARYING ROW-SUB FROM 1 BY 1
026200         UNTIL ROW-SUB > APPT-TBL-COUNT
026300            OR CONFLICT-FOUND.
026400 200-EXIT.
026500     EXIT.
026600
026700 210-CHECK-OVERLAP.
026800     IF AT-DOCTOR-ID (ROW-SUB) NOT = AR-DOCTOR-ID
026900        GO TO 210-EXIT.
027000****** ONLY A SCHEDULED APPOINTMENT COUNTS AGAINST AVAILABILITY - 050604TG
027100****** PENDING, COMPLETED, CANCELLED AND NO-SHOW ROWS DO NOT.
027200     IF AT-STATUS (ROW-SUB) NOT = "SCHEDULED"
027300        GO TO 210-EXIT.
027400****** INCLUSIVE OVERLAP TEST - SAME FORMULA APPTEDIT USES ON     042904TG
027500****** CREATE (510-CHECK-OVERLAP) SO A BACK-TO-BACK BOOKING       042904TG
027600****** STILL COUNTS AS "NOT AVAILABLE" HERE.                      042904TG
027700     IF (AT-START-DTM (ROW-SUB) >= WS-START-DTM
027800           AND AT-START-DTM (ROW-SUB) <= WS-END-DTM)
027900     OR (AT-END-DTM (ROW-SUB) >= WS-START-DTM
028000           AND AT-END-DTM (ROW-SUB) <= WS-END-DTM)
028100     OR (AT-START-DTM (ROW-SUB) <= WS-START-DTM
028200           AND AT-END-DTM (ROW-SUB) >= WS-END-DTM)
028300        MOVE "Y" TO CONFLICT-SW.
028400 210-EXIT.
028500     EXIT.
028600
028700 700-WRITE-RESPONSE.
028800     MOVE "700-WRITE-RESPONSE" TO PARA-NAME.
028900     MOVE AR-DOCTOR-ID  TO AV-DOCTOR-ID.
029000     MOVE AR-START-DATE TO AV-START-DATE.
029100     MOVE AR-START-TIME TO AV-START-TIME.
029200     MOVE AR-END-DATE   TO AV-END-DATE.
029300     MOVE AR-END-TIME   TO AV-END-TIME.
029400
029500     IF DOCTOR-IS-VALID AND NOT CONFLICT-FOUND
029600         MOVE "AVAILABLE    " TO AV-RESULT
029700         ADD 1 TO RECORDS-AVAILABLE
029800     ELSE
029900         MOVE "NOT AVAILABLE" TO AV-RESULT
030000         ADD 1 TO RECORDS-NOT-AVAILABLE.
030100
030200     WRITE AVAILABILITY-RESPONSE-REC FROM WS-RESPONSE-REC.
030300 700-EXIT.
030400     EXIT.
030500
030600 800-OPEN-FILES.
030700     MOVE "800-OPEN-FILES" TO PARA-NAME.
030800     OPEN INPUT AVAILABILITY-REQUEST-FILE.
030900     OPEN INPUT DOCTOR-MASTER-FILE.
031000     OPEN INPUT APPOINTMENT-MASTER-FILE.
031100     OPEN OUTPUT AVAILABILITY-RESPONSE-FILE.
031200     OPEN OUTPUT SYSOUT.
031300 800-EXIT.
031400     EXIT.
031500
031600 820-LOAD-DOCTOR-TABLE.
031700     MOVE "820-LOAD-DOCTOR-TABLE" TO PARA-NAME.
031800     PERFORM 822-READ-DOCTOR THRU 822-EXIT
031900         UNTIL DOC-AT-END OR DOC-TBL-COUNT = 500.
032000 820-EXIT.
032100     EXIT.
032200
032300 822-READ-DOCTOR.
032400     READ DOCTOR-MASTER-FILE NEXT RECORD
032500         AT END
032600             MOVE "10" TO DOC-MSTR-STATUS
032700             GO TO 822-EXIT.
032800     ADD 1 TO DOC-TBL-COUNT.
032900     MOVE DOC-DOCTOR-ID   TO DT-DOCTOR-ID (DOC-TBL-COUNT).
033000     MOVE DOC-ACTIVE-FLAG TO DT-ACTIVE-FLAG (DOC-TBL-COUNT).
033100 822-EXIT.
033200     EXIT.
033300
033400 840-LOAD-APPT-TABLE.
033500     MOVE "840-LOAD-APPT-TABLE" TO PARA-NAME.
033600     PERFORM 842-READ-APPT THRU 842-EXIT
033700         UNTIL APPT-AT-END OR APPT-TBL-COUNT = 5000.
033800 840-EXIT.
033900     EXIT.
034000
034100 842-READ-APPT.
034200     READ APPOINTMENT-MASTER-FILE NEXT RECORD
034300         AT END
034400             MOVE "10" TO APPT-MSTR-STATUS
034500             GO TO 842-EXIT.
034600     ADD 1 TO APPT-TBL-COUNT.
034700     MOVE APPT-DOCTOR-ID  TO AT-DOCTOR-ID (APPT-TBL-COUNT).
034800     MOVE APPT-START-DTM  TO AT-START-DTM (APPT-TBL-COUNT).
034900     MOVE APPT-END-DTM    TO AT-END-DTM (APPT-TBL-COUNT).
035000     MOVE APPT-STATUS     TO AT-STATUS (APPT-TBL-COUNT).
035100 842-EXIT.
035200     EXIT.
035300
035400 850-CLOSE-FILES.
035500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
035600     CLOSE AVAILABILITY-REQUEST-FILE, AVAILABILITY-RESPONSE-FILE,
035700           DOCTOR-MASTER-FILE, APPOINTMENT-MASTER-FILE, SYSOUT.
035800 850-EXIT.
035900     EXIT.
036000
036100 900-READ-REQUEST.
036200     READ AVAILABILITY-REQUEST-FILE INTO WS-REQUEST-REC
036300         AT END MOVE "10" TO IFCODE
036400         GO TO 900-EXIT
036500     END-READ.
036600     ADD 1 TO RECORDS-READ.
036700 900-EXIT.
036800     EXIT.
036900
037000 900-CLEANUP.
037100     MOVE "900-CLEANUP" TO PARA-NAME.
037200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037300     DISPLAY "** REQUESTS READ **".
037400     DISPLAY RECORDS-READ.
037500     DISPLAY "** ANSWERED AVAILABLE **".
037600     DISPLAY RECORDS-AVAILABLE.
037700     DISPLAY "** ANSWERED NOT AVAILABLE **".
037800     DISPLAY RECORDS-NOT-AVAILABLE.
037900     DISPLAY "******** NORMAL END OF JOB APAVAIL ********".
038000 900-EXIT.
038100     EXIT.
038200
038300 1000-ABEND-RTN.
038400     WRITE SYSOUT-REC FROM ABEND-REC.
038500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038600     DISPLAY "*** ABNORMAL END OF JOB - APAVAIL ***" UPON
038700         CONSOLE.
038800     DIVIDE ZERO-VAL INTO ONE-VAL.
