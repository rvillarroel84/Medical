000100******************************************************************
000200*    REJCTREC  -  REJECTED TRANSACTION RECORD                    *
000300*    COPY MEMBER - REJECT-REPORT-FILE (REJCTFIL) DETAIL LINE     *
000400******************************************************************
000500*    ONE OF THESE IS WRITTEN FOR EVERY TRANSACTION THAT FAILS    *
000600*    ONE OF THE EDITS IN 300-FIELD-EDITS THRU 500-CROSS-FILE-    *
000700*    EDITS.  REJ-REASON-CODE TIES BACK TO THE RULE NUMBER IN THE *
000800*    CLINIC'S SCHEDULING RULES (R001-R015, P001-P007).  REJ-TXN- *
000900*    TYPE TELLS THE READER WHETHER THIS WAS AN APPOINTMENT OR A  *
001000*    PATIENT TRANSACTION SINCE BOTH EDIT STEPS SHARE ONE FILE.   *
001100******************************************************************
001200 01  REJECT-RECORD.
001300     05  REJ-TXN-ID                  PIC X(36).
001400     05  FILLER                      PIC X(01) VALUE SPACES.
001500     05  REJ-TXN-TYPE                PIC X(11).
001600     05  FILLER                      PIC X(01) VALUE SPACES.
001700     05  REJ-REASON-CODE             PIC X(04).
001800     05  FILLER                      PIC X(01) VALUE SPACES.
001900     05  REJ-REASON-TEXT             PIC X(80).
002000     05  FILLER                      PIC X(06) VALUE SPACES.
002100
002200****** SORT-KEY VIEW - REJECT REPORT PRINTS IN REASON-CODE THEN
002300****** TRANSACTION-ID SEQUENCE (SEE 900-PRINT-REJECTS).
002400 01  REJECT-KEY-VIEW REDEFINES REJECT-RECORD.
002500     05  RKV-REASON-CODE             PIC X(04).
002600     05  RKV-TXN-ID                  PIC X(36).
002700     05  FILLER                      PIC X(100).
